000100******************************************************************
000110* Copy member :: INDCAND
000120* Summary     :: Record layout for one candle (price bar), as
000130*                 it appears on the upstream file CANDLE-IN
000140*
000150* Change log:
000160*-------|----------|-----|---------------------------------------*
000170*A.00.00|2024-02-05| jw  | New for indicator batch
000180*----------------------------------------------------------------*
000190*
000200* Candle series arrives oldest-first; driver INDDRV0B reads the
000210* whole file once into its own in-memory CNDL-TABLE before any
000220* indicator module runs - no module re-reads this file.
000230*
000240 01          CNDL-RECORD.
000250     05      CNDL-OPEN-TIME      PIC 9(14).
000260     05      CNDL-OPEN-TIME-TLN REDEFINES CNDL-OPEN-TIME.
000270         10  CNDL-OT-DATUM       PIC 9(08).
000280         10  CNDL-OT-ZEIT        PIC 9(06).
000290     05      CNDL-OPEN           PIC S9(09)V9(08) COMP-3.
000300     05      CNDL-HIGH           PIC S9(09)V9(08) COMP-3.
000310     05      CNDL-LOW            PIC S9(09)V9(08) COMP-3.
000320     05      CNDL-CLOSE          PIC S9(09)V9(08) COMP-3.
000330     05      CNDL-VOLUME         PIC S9(09)V9(08) COMP-3.
000340     05      CNDL-CLOSE-TIME     PIC 9(14).
000350     05      FILLER              PIC X(06).
