000100******************************************************************
000110* Copy member :: INDLINK
000120* Summary     :: Linkage area INDDRV0B <-> INDxxx0M - candle
000130*                 series, parameter overrides and the result
000140*                 area for one indicator run
000150*
000160* Change log:
000170*-------|----------|-----|---------------------------------------*
000180*A.00.00|2024-02-05| jw  | New for indicator batch
000190*----------------------------------------------------------------*
000200*
000210* Built by driver INDDRV0B before each CALL of an indicator
000220* module (LINK-HDR/LINK-PARM/LINK-CANDLES) and returned by the
000230* module in LINK-RESULT; LINK-RC = 9999 is the driver-wide
000240* standard for "abend".
000250*
000260 01     LINK-REC.
000270     05  LINK-HDR.
000280         10 LINK-CMD             PIC X(20).
000290         10 LINK-RC              PIC S9(04) COMP.
000300*           0    = OK
000310*           9999 = abend - driver must react
000320         10 FILLER               PIC X(04).
000330     05  LINK-PARM.
000340         10 LINK-SMA-PERIOD      PIC 9(04).
000350         10 LINK-RSI-PERIOD      PIC 9(04).
000360         10 LINK-MACD-SHORT      PIC 9(04).
000370         10 LINK-MACD-LONG       PIC 9(04).
000380         10 LINK-MACD-SIGNAL     PIC 9(04).
000390         10 LINK-BB-PERIOD       PIC 9(04).
000400         10 LINK-BB-STDDEV       PIC 9(01)V9(01).
000410         10 LINK-SR-LOOKBACK     PIC 9(04).
000420         10 FILLER               PIC X(04).
000430     05  LINK-CANDLES.
000440         10 LINK-CNDL-ANZ        PIC S9(04) COMP.
000450         10 FILLER               PIC X(04).
000460         10 LINK-CNDL-EINTRAG OCCURS 2000 TIMES
000470                              INDEXED BY LINK-CNDL-IDX.
000480             15 LINK-CNDL-OPEN-TIME  PIC 9(14).
000490             15 LINK-CNDL-OPEN       PIC S9(09)V9(08) COMP-3.
000500             15 LINK-CNDL-HIGH       PIC S9(09)V9(08) COMP-3.
000510             15 LINK-CNDL-LOW        PIC S9(09)V9(08) COMP-3.
000520             15 LINK-CNDL-CLOSE      PIC S9(09)V9(08) COMP-3.
000530             15 LINK-CNDL-VOLUME     PIC S9(09)V9(08) COMP-3.
000540     05  LINK-RESULT.
000550         10 LINK-IR-NAME         PIC X(20).
000560         10 LINK-IR-SIGNAL       PIC X(07).
000570         10 LINK-IR-VALUE-1      PIC S9(09)V99 COMP-3.
000580         10 LINK-IR-VALUE-2      PIC S9(09)V99 COMP-3.
000590         10 LINK-IR-VALUE-3      PIC S9(09)V99 COMP-3.
000600         10 LINK-IR-VALUE-4      PIC S9(09)V99 COMP-3.
000610         10 LINK-IR-VALUE-5      PIC S9(09)V99 COMP-3.
000620         10 LINK-IR-VALUE-6      PIC S9(09)V99 COMP-3.
000630         10 LINK-IR-VALUE-TAB REDEFINES LINK-IR-VALUE-1
000640                              OCCURS 6 TIMES
000650                              PIC S9(09)V99 COMP-3.
000660         10 LINK-IR-DETAILS      PIC X(132).
000670         10 FILLER               PIC X(09).
