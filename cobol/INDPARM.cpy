000100******************************************************************
000110* Copy member :: INDPARM
000120* Summary     :: Record layout for the run parameter file
000130*                 PARM-IN - overrides for the indicator default
000140*                 periods and thresholds
000150*
000160* Change log:
000170*-------|----------|-----|---------------------------------------*
000180*A.00.00|2024-02-05| jw  | New for indicator batch
000190*----------------------------------------------------------------*
000200*
000210* A field value of ZERO means "not supplied" - the caller
000220* (INDDRV0B, section D210-DEFAULT-PARMS) then substitutes the
000230* default value held in the constant fields of the indicator
000240* module concerned.
000250*
000260 01          PARM-RECORD.
000270     05      PARM-SMA-PERIOD     PIC 9(04).
000280     05      PARM-RSI-PERIOD     PIC 9(04).
000290     05      PARM-MACD-SHORT     PIC 9(04).
000300     05      PARM-MACD-LONG      PIC 9(04).
000310     05      PARM-MACD-SIGNAL    PIC 9(04).
000320     05      PARM-BB-PERIOD      PIC 9(04).
000330     05      PARM-BB-STDDEV      PIC 9(01)V9(01).
000340     05      PARM-SR-LOOKBACK    PIC 9(04).
000350     05      FILLER              PIC X(10).
000360 01          PARM-RECORD-ROH REDEFINES PARM-RECORD.
000370     05      PARM-ROH-BYTES      PIC X(42).
000380
