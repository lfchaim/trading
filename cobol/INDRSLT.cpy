000100******************************************************************
000110* Copy member :: INDRSLT
000120* Summary     :: Record layout for one indicator result record
000130*                 (INDICATOR-RESULT-RECORD) - one record per
000140*                 indicator and run, output file RESULT-OUT
000150*
000160* Change log:
000170*-------|----------|-----|---------------------------------------*
000180*A.00.00|2024-02-05| jw  | New for indicator batch
000190*----------------------------------------------------------------*
000200*
000210 01          INDICATOR-RESULT-RECORD.
000220     05      IR-NAME             PIC X(20).
000230     05      IR-SIGNAL           PIC X(07).
000240         88  IR-SIG-BUY                  VALUE "BUY".
000250         88  IR-SIG-SELL                 VALUE "SELL".
000260         88  IR-SIG-HOLD                 VALUE "HOLD".
000270         88  IR-SIG-NEUTRAL              VALUE "NEUTRAL".
000280     05      IR-VALUE-1          PIC S9(09)V99 COMP-3.
000290     05      IR-VALUE-2          PIC S9(09)V99 COMP-3.
000300     05      IR-VALUE-3          PIC S9(09)V99 COMP-3.
000310     05      IR-VALUE-4          PIC S9(09)V99 COMP-3.
000320     05      IR-VALUE-5          PIC S9(09)V99 COMP-3.
000330     05      IR-VALUE-6          PIC S9(09)V99 COMP-3.
000340     05      IR-VALUE-TAB REDEFINES IR-VALUE-1
000350                          OCCURS 6 TIMES
000360                          PIC S9(09)V99 COMP-3.
000370     05      IR-DETAILS          PIC X(132).
000380     05      FILLER              PIC X(09).
