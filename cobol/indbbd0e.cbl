000100******************************************************************
000110* Referenced copy member: INDLINK (linkage only - no file I/O,
000120* candle series and parameters arrive already built in LINK-REC)
000130******************************************************************
000140 IDENTIFICATION DIVISION.
000150*
000160 PROGRAM-ID.     INDBBD0M.
000170 AUTHOR.         R H WIGGINS.
000180 INSTALLATION.   MARKET-RISK SYSTEMS - BATCH ANALYTICS.
000190 DATE-WRITTEN.   1987-06-15.
000200 DATE-COMPILED.
000210 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000220*
000230*****************************************************************
000240* Last change  :: see change log below
000250* Current vers.:: see change log below
000260* Summary      :: BollingerBandsIndicator - SMA middle band with
000270*                 population-stddev upper/lower bands, percent-B.
000280*----------------------------------------------------------------*
000290* VERS.  | DATE       | BY  | DESCRIPTION                       *
000300*--------|------------|-----|-----------------------------------*
000310* A.00.00| 1987-06-15 | RHW | Original install                  *
000320* A.01.00| 1990-03-18 | JFK | Period/mult now from LINK-PARM,    *
000330*        |            |     | was hardcoded 20/2.0 before this   *
000340* A.02.00| 1995-06-30 | DCS | Standard abend return code 9999    *
000350*        |            |     | adopted (ticket 134)               *
000360* A.02.01| 1998-09-14 | MLK | Guard message text widened for     *
000370*        |            |     | Year-2000 readiness review         *
000380* A.02.02| 2001-03-09 | DCS | Period/multiplier now carried in   *
000390*        |            |     | VALUE-5/6 so the report shows what *
000400*        |            |     | ran                                *
000410* A.02.03| 2001-03-09 | DCS | Squeeze note restricted to the     *
000420*        |            |     | price-within-bands (NEUTRAL) case  *
000430* A.02.04| 2001-03-23 | DCS | %B and band-width now x100 - were  *
000440*        |            |     | left as raw ratios, 100x too small *
000450*----------------------------------------------------------------*
000460*
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SPECIAL-NAMES.
000500     SWITCH-15 IS ANZEIGE-VERSION
000510         ON STATUS IS SHOW-VERSION
000520     CLASS ALPHNUM IS "0123456789"
000530                      "abcdefghijklmnopqrstuvwxyz"
000540                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000550                      " .,;-_!$%&/=*+".
000560*
000570 DATA DIVISION.
000580 WORKING-STORAGE SECTION.
000590*----------------------------------------------------------------*
000600* Comp fields: prefix Cn where n = number of digits
000610*----------------------------------------------------------------*
000620 01          COMP-FELDER.
000630     05      C4-ANZ              PIC S9(04) COMP.
000640     05      C4-PERIOD           PIC S9(04) COMP.
000650     05      C4-FROM             PIC S9(04) COMP.
000660     05      C4-I1               PIC S9(04) COMP.
000670     05      C4-I2               PIC S9(04) COMP.
000680*
000690     05      C4-X.
000700      10                         PIC X VALUE LOW-VALUE.
000710      10     C4-X2               PIC X.
000720     05      C4-NUM REDEFINES C4-X
000730                                 PIC S9(04) COMP.
000740*
000750     05      C9-ANZ              PIC S9(09) COMP.
000760     05      FILLER              PIC X(04).
000770*
000780*----------------------------------------------------------------*
000790* Display fields: prefix D
000800*----------------------------------------------------------------*
000810 01          DISPLAY-FELDER.
000820     05      D-NUM4              PIC -9(04).
000830     05      D-PERIOD            PIC Z(03)9.
000840     05      D-UPPER             PIC -(6)9.99.
000850     05      D-LOWER             PIC -(6)9.99.
000860     05      D-WIDTHPCT          PIC -(4)9.9999.
000870     05      D-UPPER-X REDEFINES D-UPPER
000880                                 PIC X(09).
000890     05      FILLER              PIC X(04).
000900*
000910*----------------------------------------------------------------*
000920* Fields with constant content: prefix K
000930*----------------------------------------------------------------*
000940 01          KONSTANTE-FELDER.
000950     05      K-MODUL             PIC X(08)    VALUE "INDBBD0M".
000960     05      K-IR-NAME           PIC X(20)    VALUE "BOLLINGER".
000970     05      K-DFT-PERIOD        PIC 9(04)    VALUE 20.
000980     05      K-DFT-MULT          PIC 9(01)V99 VALUE 2.00.
000990     05      K-SQUEEZE-PCT       PIC 9(02)V9999 VALUE 5.0000.
001000     05      FILLER              PIC X(04).
001010*
001020*----------------------------------------------------------------*
001030* Conditional fields
001040*----------------------------------------------------------------*
001050 01          SCHALTER.
001060     05      PRG-STATUS          PIC 9.
001070         88  PRG-OK                          VALUE ZERO.
001080         88  PRG-ABBRUCH                     VALUE 2.
001090*
001100     05      SW-GUARD-FIRED      PIC X(01)   VALUE "N".
001110         88  GUARD-FIRED                     VALUE "Y".
001120     05      FILLER              PIC X(04).
001130*
001140*----------------------------------------------------------------*
001150* Further work fields - the 8-decimal scale on the statistical
001160* fields matches the spec's internal-precision requirement for
001170* the middle band, variance and standard deviation
001180*----------------------------------------------------------------*
001190 01          WORK-FELDER.
001200     05      W-SUM               PIC S9(11)V9(08) COMP-3.
001210     05      W-SUMSQ             PIC S9(13)V9(08) COMP-3.
001220     05      W-MIDDLE            PIC S9(09)V9(08) COMP-3.
001230     05      W-VARIANCE          PIC S9(09)V9(08) COMP-3.
001240     05      W-STDDEV            PIC S9(09)V9(08) COMP-3.
001250     05      W-BAND              PIC S9(09)V9(08) COMP-3.
001260     05      W-UPPER             PIC S9(09)V9(08) COMP-3.
001270     05      W-LOWER             PIC S9(09)V9(08) COMP-3.
001280     05      W-CLOSE             PIC S9(09)V9(08) COMP-3.
001290     05      W-PCTB              PIC S9(09)V9(08) COMP-3.
001300     05      W-DIFF              PIC S9(09)V9(08) COMP-3.
001310     05      W-MULT              PIC S9(01)V99    COMP-3.
001320     05      W-WIDTHPCT          PIC S9(05)V9(04) COMP-3.
001330     05      ZEILE               PIC X(132).
001340     05      FILLER              PIC X(04).
001350*
001360*----------------------------------------------------------------*
001370* Newton-method square-root iteration work area for the standard
001380* deviation (this shop's compiler has no intrinsic SQRT function)
001390*----------------------------------------------------------------*
001400 01          SQRT-FELDER.
001410     05      SQ-GUESS            PIC S9(09)V9(08) COMP-3.
001420     05      SQ-LAST             PIC S9(09)V9(08) COMP-3.
001430     05      SQ-ITER             PIC S9(02) COMP.
001440     05      FILLER              PIC X(04).
001450*
001460 LINKAGE SECTION.
001470*-->    Passed from driver INDDRV0B
001480     COPY    INDLINK.
001490*
001500 PROCEDURE DIVISION USING LINK-REC.
001510******************************************************************
001520* Control section
001530******************************************************************
001540 A100-STEUERUNG SECTION.
001550 A100-00.
001560     IF  SHOW-VERSION
001570         DISPLAY K-MODUL " - BOLLINGER BANDS MODULE"
001580         EXIT PROGRAM
001590     END-IF
001600*
001610     PERFORM B000-VORLAUF
001620     PERFORM B100-VERARBEITUNG
001630     PERFORM B090-ENDE
001640     EXIT PROGRAM
001650     .
001660 A100-99.
001670     EXIT.
001680******************************************************************
001690 B000-VORLAUF SECTION.
001700 B000-00.
001710     PERFORM C000-INIT
001720     .
001730 B000-99.
001740     EXIT.
001750******************************************************************
001760 B090-ENDE SECTION.
001770 B090-00.
001780     IF PRG-ABBRUCH
001790        MOVE 9999 TO LINK-RC
001800     ELSE
001810        MOVE ZERO TO LINK-RC
001820     END-IF
001830     .
001840 B090-99.
001850     EXIT.
001860******************************************************************
001870* Processing - guard, middle band, std dev, bands, percent-B,
001880* signal
001890******************************************************************
001900 B100-VERARBEITUNG SECTION.
001910 B100-00.
001920     PERFORM C100-GUARD
001930     IF NOT GUARD-FIRED
001940        PERFORM C200-MIDDLE-BAND
001950        PERFORM C300-STDDEV
001960        PERFORM C400-BANDS
001970        PERFORM C500-CALC-PCTB
001980        PERFORM C600-BB-SIGNAL
001990        PERFORM C650-SQUEEZE-CHECK
002000        PERFORM C700-BUILD-RESULT
002010     END-IF
002020     .
002030 B100-99.
002040     EXIT.
002050******************************************************************
002060* Initialise work fields and the period/multiplier to use
002070******************************************************************
002080 C000-INIT SECTION.
002090 C000-00.
002100     MOVE ZERO  TO W-SUM W-SUMSQ
002110     MOVE LINK-CNDL-ANZ  TO C4-ANZ
002120     MOVE LINK-BB-PERIOD TO C4-PERIOD
002130     IF C4-PERIOD = ZERO
002140        MOVE K-DFT-PERIOD TO C4-PERIOD
002150     END-IF
002160     MOVE LINK-BB-STDDEV TO W-MULT
002170     IF W-MULT = ZERO
002180        MOVE K-DFT-MULT TO W-MULT
002190     END-IF
002200     .
002210 C000-99.
002220     EXIT.
002230******************************************************************
002240* Guard: not enough candles for the period requested
002250******************************************************************
002260 C100-GUARD SECTION.
002270 C100-00.
002280     IF C4-ANZ < C4-PERIOD
002290        MOVE C4-ANZ    TO D-NUM4
002300        MOVE C4-PERIOD TO D-PERIOD
002310        STRING "INSUFFICIENT CANDLES FOR BOLLINGER - NEED "
002320                D-PERIOD DELIMITED BY SIZE,
002330               " HAVE "  D-NUM4   DELIMITED BY SIZE
002340               INTO ZEILE
002350        PERFORM C900-NEUTRAL-RESULT
002360     END-IF
002370     .
002380 C100-99.
002390     EXIT.
002400******************************************************************
002410* Middle band = SMA of the trailing C4-PERIOD closes, 8 decimals
002420******************************************************************
002430 C200-MIDDLE-BAND SECTION.
002440 C200-00.
002450     COMPUTE C4-FROM = C4-ANZ - C4-PERIOD + 1
002460     PERFORM C210-SUM-LOOP
002470           VARYING C4-I1 FROM C4-FROM BY 1
002480           UNTIL C4-I1 > C4-ANZ
002490     COMPUTE W-MIDDLE ROUNDED = W-SUM / C4-PERIOD
002500     SET LINK-CNDL-IDX TO C4-ANZ
002510     MOVE LINK-CNDL-CLOSE(LINK-CNDL-IDX) TO W-CLOSE
002520     .
002530 C200-99.
002540     EXIT.
002550******************************************************************
002560 C210-SUM-LOOP SECTION.
002570 C210-00.
002580     SET LINK-CNDL-IDX TO C4-I1
002590     ADD LINK-CNDL-CLOSE(LINK-CNDL-IDX) TO W-SUM
002600     .
002610 C210-99.
002620     EXIT.
002630******************************************************************
002640* Population variance = sum of squared deviations from the mean
002650* over C4-PERIOD, standard deviation its square root (Newton's
002660* method - start the guess at the variance itself)
002670******************************************************************
002680 C300-STDDEV SECTION.
002690 C300-00.
002700     PERFORM C310-SUMSQ-LOOP
002710           VARYING C4-I1 FROM C4-FROM BY 1
002720           UNTIL C4-I1 > C4-ANZ
002730     COMPUTE W-VARIANCE ROUNDED = W-SUMSQ / C4-PERIOD
002740     PERFORM C320-SQRT-NEWTON
002750     .
002760 C300-99.
002770     EXIT.
002780******************************************************************
002790 C310-SUMSQ-LOOP SECTION.
002800 C310-00.
002810     SET LINK-CNDL-IDX TO C4-I1
002820     COMPUTE W-DIFF = LINK-CNDL-CLOSE(LINK-CNDL-IDX) - W-MIDDLE
002830     COMPUTE W-SUMSQ = W-SUMSQ + (W-DIFF * W-DIFF)
002840     .
002850 C310-99.
002860     EXIT.
002870******************************************************************
002880 C320-SQRT-NEWTON SECTION.
002890 C320-00.
002900     IF W-VARIANCE = ZERO
002910        MOVE ZERO TO W-STDDEV
002920     ELSE
002930        MOVE W-VARIANCE TO SQ-GUESS
002940        MOVE ZERO       TO SQ-ITER
002950        PERFORM C325-SQRT-STEP
002960              VARYING SQ-ITER FROM 1 BY 1
002970              UNTIL SQ-ITER > 20
002980        MOVE SQ-GUESS TO W-STDDEV
002990     END-IF
003000     .
003010 C320-99.
003020     EXIT.
003030******************************************************************
003040 C325-SQRT-STEP SECTION.
003050 C325-00.
003060     MOVE SQ-GUESS TO SQ-LAST
003070     COMPUTE SQ-GUESS ROUNDED =
003080           (SQ-LAST + (W-VARIANCE / SQ-LAST)) / 2
003090     .
003100 C325-99.
003110     EXIT.
003120******************************************************************
003130* Upper/lower bands = middle +/- (multiplier * std dev)
003140******************************************************************
003150 C400-BANDS SECTION.
003160 C400-00.
003170     COMPUTE W-BAND   ROUNDED = W-MULT * W-STDDEV
003180     COMPUTE W-UPPER  ROUNDED = W-MIDDLE + W-BAND
003190     COMPUTE W-LOWER  ROUNDED = W-MIDDLE - W-BAND
003200     .
003210 C400-99.
003220     EXIT.
003230******************************************************************
003240* Percent-B = (close - lower) / (upper - lower) - skip the formula
003250* (leave %B at zero/not-applicable) when the bands have collapsed
003260* to one point
003270******************************************************************
003280 C500-CALC-PCTB SECTION.
003290 C500-00.
003300     IF W-UPPER = W-LOWER
003310        MOVE ZERO TO W-PCTB
003320     ELSE
003330        COMPUTE W-PCTB ROUNDED =
003340              (W-CLOSE - W-LOWER) / (W-UPPER - W-LOWER) * 100
003350     END-IF
003360     .
003370 C500-99.
003380     EXIT.
003390******************************************************************
003400* Signal: SELL above the upper band, BUY below the lower band,
003410* else NEUTRAL
003420******************************************************************
003430 C600-BB-SIGNAL SECTION.
003440 C600-00.
003450     MOVE K-IR-NAME TO LINK-IR-NAME
003460     EVALUATE TRUE
003470        WHEN W-CLOSE > W-UPPER
003480             MOVE "SELL"    TO LINK-IR-SIGNAL
003490        WHEN W-CLOSE < W-LOWER
003500             MOVE "BUY"     TO LINK-IR-SIGNAL
003510        WHEN OTHER
003520             MOVE "NEUTRAL" TO LINK-IR-SIGNAL
003530     END-EVALUATE
003540     .
003550 C600-99.
003560     EXIT.
003570******************************************************************
003580* Band-width-percentage and the squeeze note belong to the price-
003590* within-bands (NEUTRAL) case only - SELL/SELL and BUY already
003600* have their own reading and do not get a squeeze note
003610******************************************************************
003620 C650-SQUEEZE-CHECK SECTION.
003630 C650-00.
003640     MOVE ZERO TO W-WIDTHPCT
003650     IF LINK-IR-SIGNAL = "NEUTRAL" AND W-MIDDLE NOT = ZERO
003660        COMPUTE W-WIDTHPCT ROUNDED =
003670              (W-UPPER - W-LOWER) / W-MIDDLE * 100
003680     END-IF
003690     .
003700 C650-99.
003710     EXIT.
003720******************************************************************
003730* Build the result values and the details line - note a squeeze
003740* (band width under the threshold constant) only on the NEUTRAL
003750* (price-within-bands) case
003760******************************************************************
003770 C700-BUILD-RESULT SECTION.
003780 C700-00.
003790     COMPUTE LINK-IR-VALUE-1 ROUNDED = W-MIDDLE
003800     COMPUTE LINK-IR-VALUE-2 ROUNDED = W-UPPER
003810     COMPUTE LINK-IR-VALUE-3 ROUNDED = W-LOWER
003820     COMPUTE LINK-IR-VALUE-4 ROUNDED = W-PCTB
003830     MOVE C4-PERIOD               TO LINK-IR-VALUE-5
003840     MOVE W-MULT                  TO LINK-IR-VALUE-6
003850     MOVE W-UPPER    TO D-UPPER
003860     MOVE W-LOWER    TO D-LOWER
003870     MOVE W-WIDTHPCT TO D-WIDTHPCT
003880     IF LINK-IR-SIGNAL = "NEUTRAL" AND W-WIDTHPCT < K-SQUEEZE-PCT
003890        STRING "UPPER = " DELIMITED BY SIZE,
003900                D-UPPER   DELIMITED BY SIZE,
003910                " LOWER = " DELIMITED BY SIZE,
003920                D-LOWER   DELIMITED BY SIZE,
003930                " SQUEEZE - WIDTH " DELIMITED BY SIZE,
003940                D-WIDTHPCT DELIMITED BY SIZE
003950                INTO ZEILE
003960     ELSE
003970        STRING "UPPER = " DELIMITED BY SIZE,
003980                D-UPPER   DELIMITED BY SIZE,
003990                " LOWER = " DELIMITED BY SIZE,
004000                D-LOWER   DELIMITED BY SIZE
004010                INTO ZEILE
004020     END-IF
004030     MOVE ZEILE               TO LINK-IR-DETAILS
004040     .
004050 C700-99.
004060     EXIT.
004070******************************************************************
004080* Shared NEUTRAL-result builder for the guard above
004090******************************************************************
004100 C900-NEUTRAL-RESULT SECTION.
004110 C900-00.
004120     MOVE K-IR-NAME      TO LINK-IR-NAME
004130     MOVE "NEUTRAL"      TO LINK-IR-SIGNAL
004140     MOVE ZEILE          TO LINK-IR-DETAILS
004150     SET GUARD-FIRED     TO TRUE
004160     .
004170 C900-99.
004180     EXIT.
004190******************************************************************
004200* End of source program
