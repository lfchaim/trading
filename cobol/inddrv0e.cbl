000100******************************************************************
000110* Referenced subprograms (resolved from the indicator library at
000120* link time - not present as source in this subvolume):
000130*     INDSMA0M   INDRSI0M   INDMCD0M   INDBBD0M   INDSRS0M
000140* Referenced copy members (indicator record-layout library):
000150*     INDCAND    INDPARM    INDRSLT    INDLINK
000160******************************************************************
000170 IDENTIFICATION DIVISION.
000180*
000190 PROGRAM-ID.     INDDRV0B.
000200 AUTHOR.         R H WIGGINS.
000210 INSTALLATION.   MARKET-RISK SYSTEMS - BATCH ANALYTICS.
000220 DATE-WRITTEN.   1987-06-15.
000230 DATE-COMPILED.
000240 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000250*
000260*****************************************************************
000270* Last change  :: see change log below
000280* Current vers.:: see change log below
000290* Summary      :: Indicator-batch driver - reads one candle series
000300*                 and one parameter record, runs all five
000310*                 indicators in fixed order, writes one result
000320*                 record per indicator to RESULT-OUT.
000330*----------------------------------------------------------------*
000340* VERS.  | DATE       | BY  | DESCRIPTION                        *
000350*--------|------------|-----|------------------------------------*
000360* A.00.00| 1987-06-15 | RHW | Original install - SMA, RSI only,  *
000370*        |            |     | single candle file                 *
000380* A.00.01| 1987-09-02 | RHW | Added PARM-IN override record      *
000390* A.01.00| 1988-11-20 | DCS | Added MACD run (request 0114)      *
000400* A.01.01| 1989-05-04 | DCS | Added Bollinger Band run           *
000410* A.02.00| 1990-03-18 | JFK | Added Support/Resistance run -     *
000420*        |            |     | all five indicators now in batch   *
000430* A.02.01| 1991-08-07 | JFK | Candle table bumped 500 to 2000    *
000440* A.02.02| 1993-01-22 | MLK | Fixed RESULT-OUT record count in   *
000450*        |            |     | end-of-run summary line (tkt 77)   *
000460* A.03.00| 1995-06-30 | DCS | Abend handling standardised        *
000470*        |            |     | across all 5 CALLs (ticket 134)    *
000480* A.03.01| 1998-09-14 | MLK | Year-2000 date-window check added  *
000490*        |            |     | to D100-LOAD-CANDLES (ticket 201)  *
000500* A.03.02| 1999-02-19 | MLK | Y2K - open/close-time widened      *
000510*        |            |     | century byte confirmed present     *
000520* B.00.00| 2001-03-02 | DCS | Candle table indexed, linear scan  *
000530*        |            |     | removed from D100 (ticket 240)     *
000540* B.00.01| 2001-03-23 | DCS | B100 collapsed to one PERFORM THRU *
000550*        |            |     | C100-RUN-SMA/C500-99 (ticket 241); *
000560*        |            |     | open-file errors now GO TO D000-99 *
000570*        |            |     | instead of EXIT SECTION; added     *
000580*        |            |     | W77-RESULT-COUNT tally in G000 for *
000590*        |            |     | the end-of-job DISPLAY             *
000600*----------------------------------------------------------------*
000610*
000620 ENVIRONMENT DIVISION.
000630 CONFIGURATION SECTION.
000640 SPECIAL-NAMES.
000650     SWITCH-15 IS ANZEIGE-VERSION
000660         ON STATUS IS SHOW-VERSION
000670     CLASS ALPHNUM IS "0123456789"
000680                      "abcdefghijklmnopqrstuvwxyz"
000690                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000700                      " .,;-_!$%&/=*+".
000710*
000720 INPUT-OUTPUT SECTION.
000730 FILE-CONTROL.
000740     SELECT CANDLE-IN   ASSIGN TO CANDLEIN
000750         ORGANIZATION IS LINE SEQUENTIAL
000760         FILE STATUS IS FILE-STATUS.
000770     SELECT PARM-IN      ASSIGN TO PARMIN
000780         ORGANIZATION IS LINE SEQUENTIAL
000790         FILE STATUS IS FILE-STATUS.
000800     SELECT RESULT-OUT   ASSIGN TO RESULTOUT
000810         ORGANIZATION IS LINE SEQUENTIAL
000820         FILE STATUS IS FILE-STATUS.
000830*
000840 DATA DIVISION.
000850 FILE SECTION.
000860*
000870 FD  CANDLE-IN.
000880     COPY    INDCAND.
000890*
000900 FD  PARM-IN.
000910     COPY    INDPARM.
000920*
000930 FD  RESULT-OUT.
000940     COPY    INDRSLT.
000950*
000960 WORKING-STORAGE SECTION.
000970*----------------------------------------------------------------*
000980* Standalone counter - results actually written this run, used
000990* only for the end-of-job tally DISPLAY in B090-ENDE
001000*----------------------------------------------------------------*
001010 77          W77-RESULT-COUNT    PIC S9(04) COMP VALUE ZERO.
001020*----------------------------------------------------------------*
001030* Comp fields: prefix Cn where n = number of digits
001040*----------------------------------------------------------------*
001050 01          COMP-FELDER.
001060     05      C4-ANZ              PIC S9(04) COMP.
001070     05      C4-COUNT            PIC S9(04) COMP.
001080     05      C4-I1               PIC S9(04) COMP.
001090     05      C4-I2               PIC S9(04) COMP.
001100     05      C4-LEN              PIC S9(04) COMP.
001110     05      C4-PTR              PIC S9(04) COMP.
001120*
001130     05      C4-X.
001140      10                         PIC X VALUE LOW-VALUE.
001150      10     C4-X2               PIC X.
001160     05      C4-NUM REDEFINES C4-X
001170                                 PIC S9(04) COMP.
001180*
001190     05      C9-ANZ              PIC S9(09) COMP.
001200     05      C9-COUNT            PIC S9(09) COMP.
001210*
001220     05      C18-VAL             PIC S9(18) COMP.
001230     05      FILLER              PIC X(04).
001240*
001250*----------------------------------------------------------------*
001260* Display fields: prefix D
001270*----------------------------------------------------------------*
001280 01          DISPLAY-FELDER.
001290     05      D-NUM1              PIC  9.
001300     05      D-NUM2              PIC  9(02).
001310     05      D-NUM3              PIC  9(03).
001320     05      D-NUM4              PIC -9(04).
001330     05      D-NUM6              PIC  9(06).
001340     05      D-NUM9              PIC  9(09).
001350     05      FILLER              PIC X(04).
001360*
001370*----------------------------------------------------------------*
001380* Fields with constant content: prefix K
001390*----------------------------------------------------------------*
001400 01          KONSTANTE-FELDER.
001410     05      K-MODUL             PIC X(08)  VALUE "INDDRV0B".
001420     05      K-VERSION           PIC X(08)  VALUE "B.00.00".
001430     05      K-IR-SMA            PIC X(20)  VALUE "SMA".
001440     05      K-IR-RSI            PIC X(20)  VALUE "RSI".
001450     05      K-IR-MACD           PIC X(20)  VALUE "MACD".
001460     05      K-IR-BB             PIC X(20)  VALUE "BOLLINGER".
001470     05      K-IR-SR             PIC X(20)  VALUE
001480                                 "SUPPORT-RESISTANCE".
001490     05      FILLER              PIC X(04).
001500*
001510*----------------------------------------------------------------*
001520* Conditional fields
001530*----------------------------------------------------------------*
001540 01          SCHALTER.
001550     05      FILE-STATUS         PIC X(02).
001560         88  FILE-OK                         VALUE "00".
001570         88  FILE-NOK                        VALUE "01" THRU "99".
001580         88  FILE-EOF-88                     VALUE "10".
001590     05      REC-STAT REDEFINES  FILE-STATUS.
001600         10  FILE-STATUS1        PIC X.
001610             88 FILE-EOF                     VALUE "1".
001620             88 FILE-INVALID                 VALUE "2".
001630         10                      PIC X.
001640*
001650     05      PRG-STATUS          PIC 9.
001660         88  PRG-OK                          VALUE ZERO.
001670         88  PRG-ABBRUCH                     VALUE 2.
001680*
001690     05      SW-CANDLE-EOF       PIC X(01)   VALUE "N".
001700         88  CANDLE-EOF                      VALUE "Y".
001710     05      FILLER              PIC X(04).
001720*
001730*----------------------------------------------------------------*
001740* Further work fields
001750*----------------------------------------------------------------*
001760 01          WORK-FELDER.
001770     05      W-DUMMY             PIC X(02).
001780     05      FILLER              PIC X(04).
001790*
001800 01          ZEILE               PIC X(80).
001810*
001820*----------------------------------------------------------------*
001830* Run timestamp fields (used on the end-of-run summary line)
001840*----------------------------------------------------------------*
001850 01          TAL-TIME.
001860     05      TAL-JHJJMMTT.
001870      10     TAL-JHJJ            PIC S9(04) COMP.
001880      10     TAL-MM              PIC S9(04) COMP.
001890      10     TAL-TT              PIC S9(04) COMP.
001900     05      TAL-HHMI.
001910      10     TAL-HH              PIC S9(04) COMP.
001920      10     TAL-MI              PIC S9(04) COMP.
001930     05      TAL-SS              PIC S9(04) COMP.
001940     05      FILLER              PIC X(04).
001950*
001960 01          TAL-TIME-D.
001970     05      TAL-JHJJMMTT.
001980        10   TAL-JHJJ            PIC  9(04).
001990        10   TAL-MM              PIC  9(02).
002000        10   TAL-TT              PIC  9(02).
002010     05      TAL-HHMI.
002020        10   TAL-HH              PIC  9(02).
002030        10   TAL-MI              PIC  9(02).
002040     05      TAL-SS              PIC  9(02).
002050     05      FILLER              PIC X(04).
002060 01          TAL-TIME-N REDEFINES TAL-TIME-D.
002070     05      TAL-TIME-N14        PIC  9(14).
002080*
002090*----------------------------------------------------------------*
002100* In-memory candle history - filled once per run from CANDLE-IN
002110* (see D100-LOAD-CANDLES below) and handed unchanged to every
002120* indicator module via LINK-CANDLES.
002130*----------------------------------------------------------------*
002140 01          CNDL-TABLE.
002150     05      CNDL-ANZ-SAETZE      PIC S9(04) COMP VALUE ZERO.
002160     05      CNDL-MAX-SAETZE      PIC S9(04) COMP VALUE 2000.
002170     05      FILLER               PIC X(04).
002180     05      CNDL-EINTRAG OCCURS 2000 TIMES
002190                          INDEXED BY CNDL-IDX.
002200         10  CT-OPEN-TIME        PIC 9(14).
002210         10  CT-OPEN             PIC S9(09)V9(08) COMP-3.
002220         10  CT-HIGH             PIC S9(09)V9(08) COMP-3.
002230         10  CT-LOW              PIC S9(09)V9(08) COMP-3.
002240         10  CT-CLOSE            PIC S9(09)V9(08) COMP-3.
002250         10  CT-VOLUME           PIC S9(09)V9(08) COMP-3.
002260         10  CT-CLOSE-TIME       PIC 9(14).
002270*
002280*----------------------------------------------------------------*
002290* Run parameter overrides and driver/module linkage - copy-modules
002300*----------------------------------------------------------------*
002310     COPY    INDPARM.
002320     COPY    INDLINK.
002330*
002340 PROCEDURE DIVISION.
002350******************************************************************
002360* Control section
002370******************************************************************
002380 A100-STEUERUNG SECTION.
002390 A100-00.
002400     IF  SHOW-VERSION
002410         DISPLAY K-MODUL " - " K-VERSION
002420         STOP RUN
002430     END-IF
002440*
002450     PERFORM B000-VORLAUF
002460     IF  PRG-ABBRUCH
002470         CONTINUE
002480     ELSE
002490         PERFORM B100-VERARBEITUNG
002500     END-IF
002510*
002520     PERFORM B090-ENDE
002530     STOP RUN
002540     .
002550 A100-99.
002560     EXIT.
002570******************************************************************
002580* Opening run - open files, load candle table, read parm record
002590******************************************************************
002600 B000-VORLAUF SECTION.
002610 B000-00.
002620     PERFORM C000-INIT
002630     PERFORM D000-OPEN-FILES
002640     IF  PRG-ABBRUCH
002650         EXIT SECTION
002660     END-IF
002670*
002680     PERFORM D100-LOAD-CANDLES
002690     PERFORM D200-READ-PARM
002700     .
002710 B000-99.
002720     EXIT.
002730******************************************************************
002740* Closing run - close files, display summary
002750******************************************************************
002760 B090-ENDE SECTION.
002770 B090-00.
002780     IF FILE-OK OR FILE-EOF
002790        CLOSE CANDLE-IN PARM-IN RESULT-OUT
002800     END-IF
002810*
002820     PERFORM U200-TIMESTAMP
002830*
002840     IF PRG-ABBRUCH
002850        DISPLAY ">>> ABEND - INDDRV0B - SEE MESSAGES ABOVE <<<"
002860     ELSE
002870        MOVE CNDL-ANZ-SAETZE TO D-NUM4
002880        MOVE W77-RESULT-COUNT TO D-NUM1
002890        STRING ">>> INDDRV0B COMPLETE - "
002900               D-NUM4 DELIMITED BY SIZE,
002910               " CANDLES - "
002920               D-NUM1 DELIMITED BY SIZE,
002930               " RESULTS WRITTEN <<<"
002940                                   DELIMITED BY SIZE
002950               INTO ZEILE
002960        DISPLAY ZEILE
002970     END-IF
002980     .
002990 B090-99.
003000     EXIT.
003010******************************************************************
003020* Processing - run the five indicators in fixed order and write
003030* one RESULT-OUT record for each
003040******************************************************************
003050 B100-VERARBEITUNG SECTION.
003060 B100-00.
003070     PERFORM C100-RUN-SMA THRU C500-99
003080     .
003090 B100-99.
003100     EXIT.
003110******************************************************************
003120* Initialisation of switches and fields
003130******************************************************************
003140 C000-INIT SECTION.
003150 C000-00.
003160     INITIALIZE SCHALTER
003170                LINK-REC
003180     MOVE ZERO TO CNDL-ANZ-SAETZE
003190     .
003200 C000-99.
003210     EXIT.
003220******************************************************************
003230* 1. SmaIndicator
003240******************************************************************
003250 C100-RUN-SMA SECTION.
003260 C100-00.
003270     PERFORM E000-BUILD-LINK-HDR
003280     MOVE K-IR-SMA        TO LINK-CMD
003290     CALL "INDSMA0M"      USING LINK-REC
003300     PERFORM F000-CHECK-LINK-RC
003310     IF PRG-ABBRUCH
003320        EXIT SECTION
003330     END-IF
003340     PERFORM G000-WRITE-RESULT
003350     .
003360 C100-99.
003370     EXIT.
003380******************************************************************
003390* 2. RsiIndicator
003400******************************************************************
003410 C200-RUN-RSI SECTION.
003420 C200-00.
003430     PERFORM E000-BUILD-LINK-HDR
003440     MOVE K-IR-RSI        TO LINK-CMD
003450     CALL "INDRSI0M"      USING LINK-REC
003460     PERFORM F000-CHECK-LINK-RC
003470     IF PRG-ABBRUCH
003480        EXIT SECTION
003490     END-IF
003500     PERFORM G000-WRITE-RESULT
003510     .
003520 C200-99.
003530     EXIT.
003540******************************************************************
003550* 3. MacdIndicator
003560******************************************************************
003570 C300-RUN-MACD SECTION.
003580 C300-00.
003590     PERFORM E000-BUILD-LINK-HDR
003600     MOVE K-IR-MACD       TO LINK-CMD
003610     CALL "INDMCD0M"      USING LINK-REC
003620     PERFORM F000-CHECK-LINK-RC
003630     IF PRG-ABBRUCH
003640        EXIT SECTION
003650     END-IF
003660     PERFORM G000-WRITE-RESULT
003670     .
003680 C300-99.
003690     EXIT.
003700******************************************************************
003710* 4. BollingerBandsIndicator
003720******************************************************************
003730 C400-RUN-BB SECTION.
003740 C400-00.
003750     PERFORM E000-BUILD-LINK-HDR
003760     MOVE K-IR-BB         TO LINK-CMD
003770     CALL "INDBBD0M"      USING LINK-REC
003780     PERFORM F000-CHECK-LINK-RC
003790     IF PRG-ABBRUCH
003800        EXIT SECTION
003810     END-IF
003820     PERFORM G000-WRITE-RESULT
003830     .
003840 C400-99.
003850     EXIT.
003860******************************************************************
003870* 5. SupportResistanceIndicator
003880******************************************************************
003890 C500-RUN-SR SECTION.
003900 C500-00.
003910     PERFORM E000-BUILD-LINK-HDR
003920     MOVE K-IR-SR         TO LINK-CMD
003930     CALL "INDSRS0M"      USING LINK-REC
003940     PERFORM F000-CHECK-LINK-RC
003950     IF PRG-ABBRUCH
003960        EXIT SECTION
003970     END-IF
003980     PERFORM G000-WRITE-RESULT
003990     .
004000 C500-99.
004010     EXIT.
004020******************************************************************
004030* Open input/output files
004040******************************************************************
004050 D000-OPEN-FILES SECTION.
004060 D000-00.
004070     OPEN INPUT  CANDLE-IN
004080     IF NOT FILE-OK
004090        DISPLAY "CANDLE-IN OPEN FAILED - STATUS " FILE-STATUS
004100        SET PRG-ABBRUCH TO TRUE
004110        GO TO D000-99
004120     END-IF
004130*
004140     OPEN INPUT  PARM-IN
004150     IF NOT FILE-OK
004160        DISPLAY "PARM-IN OPEN FAILED - STATUS " FILE-STATUS
004170        SET PRG-ABBRUCH TO TRUE
004180        GO TO D000-99
004190     END-IF
004200*
004210     OPEN OUTPUT RESULT-OUT
004220     IF NOT FILE-OK
004230        DISPLAY "RESULT-OUT OPEN FAILED - STATUS " FILE-STATUS
004240        SET PRG-ABBRUCH TO TRUE
004250     END-IF
004260     .
004270 D000-99.
004280     EXIT.
004290******************************************************************
004300* Load the candle series into CNDL-TABLE, oldest-first, once
004310******************************************************************
004320 D100-LOAD-CANDLES SECTION.
004330 D100-00.
004340     PERFORM D110-READ-ONE-CANDLE
004350     PERFORM D120-STORE-CANDLES
004360           UNTIL CANDLE-EOF
004370              OR CNDL-ANZ-SAETZE >= CNDL-MAX-SAETZE
004380     .
004390 D100-99.
004400     EXIT.
004410******************************************************************
004420 D110-READ-ONE-CANDLE SECTION.
004430 D110-00.
004440     READ CANDLE-IN
004450        AT END SET CANDLE-EOF TO TRUE
004460     END-READ
004470     .
004480 D110-99.
004490     EXIT.
004500******************************************************************
004510 D120-STORE-CANDLES SECTION.
004520 D120-00.
004530     ADD 1 TO CNDL-ANZ-SAETZE
004540     SET CNDL-IDX TO CNDL-ANZ-SAETZE
004550     MOVE CNDL-OPEN-TIME  TO CT-OPEN-TIME (CNDL-IDX)
004560     MOVE CNDL-OPEN       TO CT-OPEN      (CNDL-IDX)
004570     MOVE CNDL-HIGH       TO CT-HIGH      (CNDL-IDX)
004580     MOVE CNDL-LOW        TO CT-LOW       (CNDL-IDX)
004590     MOVE CNDL-CLOSE      TO CT-CLOSE     (CNDL-IDX)
004600     MOVE CNDL-VOLUME     TO CT-VOLUME    (CNDL-IDX)
004610     MOVE CNDL-CLOSE-TIME TO CT-CLOSE-TIME(CNDL-IDX)
004620     PERFORM D110-READ-ONE-CANDLE
004630     .
004640 D120-99.
004650     EXIT.
004660******************************************************************
004670* Read the one PARM-IN record and default zero overrides
004680******************************************************************
004690 D200-READ-PARM SECTION.
004700 D200-00.
004710     INITIALIZE PARM-RECORD
004720     READ PARM-IN
004730        AT END
004740           DISPLAY "PARM-IN EMPTY - DEFAULTS APPLY TO ALL PERIODS"
004750     END-READ
004760     PERFORM D210-DEFAULT-PARMS
004770     .
004780 D200-99.
004790     EXIT.
004800******************************************************************
004810* A zero field means "not supplied" - substitute the indicator's
004820* own default (the defaults themselves live in the modules, the
004830* driver only decides whether to pass the override or ZERO)
004840******************************************************************
004850 D210-DEFAULT-PARMS SECTION.
004860 D210-00.
004870     MOVE PARM-SMA-PERIOD     TO LINK-SMA-PERIOD
004880     MOVE PARM-RSI-PERIOD     TO LINK-RSI-PERIOD
004890     MOVE PARM-MACD-SHORT     TO LINK-MACD-SHORT
004900     MOVE PARM-MACD-LONG      TO LINK-MACD-LONG
004910     MOVE PARM-MACD-SIGNAL    TO LINK-MACD-SIGNAL
004920     MOVE PARM-BB-PERIOD      TO LINK-BB-PERIOD
004930     MOVE PARM-BB-STDDEV      TO LINK-BB-STDDEV
004940     MOVE PARM-SR-LOOKBACK    TO LINK-SR-LOOKBACK
004950     .
004960 D210-99.
004970     EXIT.
004980******************************************************************
004990* Copy the candle table built in D100 into the linkage area for
005000* the module about to be CALLed, and reset LINK-RC/LINK-RESULT
005010******************************************************************
005020 E000-BUILD-LINK-HDR SECTION.
005030 E000-00.
005040     MOVE ZERO              TO LINK-RC
005050     MOVE CNDL-ANZ-SAETZE    TO LINK-CNDL-ANZ
005060     INITIALIZE LINK-RESULT
005070     PERFORM E100-COPY-CANDLE
005080           VARYING C4-I1 FROM 1 BY 1
005090           UNTIL C4-I1 > CNDL-ANZ-SAETZE
005100     .
005110 E000-99.
005120     EXIT.
005130******************************************************************
005140 E100-COPY-CANDLE SECTION.
005150 E100-00.
005160     SET CNDL-IDX      TO C4-I1
005170     SET LINK-CNDL-IDX TO C4-I1
005180     MOVE CT-OPEN-TIME(CNDL-IDX)
005190                        TO LINK-CNDL-OPEN-TIME(LINK-CNDL-IDX)
005200     MOVE CT-OPEN(CNDL-IDX)  TO LINK-CNDL-OPEN (LINK-CNDL-IDX)
005210     MOVE CT-HIGH(CNDL-IDX)  TO LINK-CNDL-HIGH (LINK-CNDL-IDX)
005220     MOVE CT-LOW(CNDL-IDX)   TO LINK-CNDL-LOW  (LINK-CNDL-IDX)
005230     MOVE CT-CLOSE(CNDL-IDX) TO LINK-CNDL-CLOSE(LINK-CNDL-IDX)
005240     MOVE CT-VOLUME(CNDL-IDX)
005250                        TO LINK-CNDL-VOLUME(LINK-CNDL-IDX)
005260     .
005270 E100-99.
005280     EXIT.
005290******************************************************************
005300* Abend handling standardised across all five CALLs (A.03.00)
005310******************************************************************
005320 F000-CHECK-LINK-RC SECTION.
005330 F000-00.
005340     EVALUATE LINK-RC
005350        WHEN ZERO
005360             CONTINUE
005370        WHEN 9999
005380             MOVE LINK-CMD TO ZEILE
005390             DISPLAY "ABEND FROM INDICATOR MODULE: " ZEILE
005400             SET PRG-ABBRUCH TO TRUE
005410        WHEN OTHER
005420             MOVE LINK-RC TO D-NUM4
005430             DISPLAY "UNKNOWN RETURN CODE " D-NUM4
005440                     " FROM INDICATOR MODULE"
005450             SET PRG-ABBRUCH TO TRUE
005460     END-EVALUATE
005470     .
005480 F000-99.
005490     EXIT.
005500******************************************************************
005510* Move the module's LINK-RESULT into the RESULT-OUT record and
005520* write it - one record per indicator, no control breaks
005530******************************************************************
005540 G000-WRITE-RESULT SECTION.
005550 G000-00.
005560     MOVE LINK-IR-NAME     TO IR-NAME
005570     MOVE LINK-IR-SIGNAL   TO IR-SIGNAL
005580     MOVE LINK-IR-VALUE-1  TO IR-VALUE-1
005590     MOVE LINK-IR-VALUE-2  TO IR-VALUE-2
005600     MOVE LINK-IR-VALUE-3  TO IR-VALUE-3
005610     MOVE LINK-IR-VALUE-4  TO IR-VALUE-4
005620     MOVE LINK-IR-VALUE-5  TO IR-VALUE-5
005630     MOVE LINK-IR-VALUE-6  TO IR-VALUE-6
005640     MOVE LINK-IR-DETAILS  TO IR-DETAILS
005650     WRITE INDICATOR-RESULT-RECORD
005660     ADD 1 TO W77-RESULT-COUNT
005670     .
005680 G000-99.
005690     EXIT.
005700******************************************************************
005710* Build run timestamp for the end-of-run summary line
005720******************************************************************
005730 U200-TIMESTAMP SECTION.
005740 U200-00.
005750     ACCEPT TAL-JHJJMMTT OF TAL-TIME-D FROM DATE YYYYMMDD
005760     .
005770 U200-99.
005780     EXIT.
005790******************************************************************
005800* End of source program
005810******************************************************************
