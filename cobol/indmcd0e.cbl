000100******************************************************************
000110* Referenced copy member: INDLINK (linkage only - no file I/O,
000120* candle series and parameters arrive already built in LINK-REC)
000130******************************************************************
000140 IDENTIFICATION DIVISION.
000150*
000160 PROGRAM-ID.     INDMCD0M.
000170 AUTHOR.         R H WIGGINS.
000180 INSTALLATION.   MARKET-RISK SYSTEMS - BATCH ANALYTICS.
000190 DATE-WRITTEN.   1987-06-15.
000200 DATE-COMPILED.
000210 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000220*
000230*****************************************************************
000240* Last change  :: see change log below
000250* Current vers.:: see change log below
000260* Summary      :: MacdIndicator - short/long EMA spread, signal
000270*                 line and histogram, crossover-based signal.
000280*----------------------------------------------------------------*
000290* VERS.  | DATE       | BY  | DESCRIPTION                       *
000300*--------|------------|-----|-----------------------------------*
000310* A.00.00| 1987-06-15 | RHW | Original install                  *
000320* A.01.00| 1990-03-18 | JFK | Periods now taken from LINK-PARM,  *
000330*        |            |     | was hardcoded 12/26/9 before this  *
000340* A.02.00| 1995-06-30 | DCS | Standard abend return code 9999    *
000350*        |            |     | adopted (ticket 134)               *
000360* A.02.01| 1998-09-14 | MLK | Guard message text widened for     *
000370*        |            |     | Year-2000 readiness review         *
000380* A.02.02| 2001-03-09 | DCS | HOLD no longer forced on every     *
000390*        |            |     | non-crossover pair - now NEUTRAL   *
000400*        |            |     | unless MACD and signal share sign  *
000410* A.02.03| 2001-03-09 | DCS | Periods now carried in VALUE-4/5/6 *
000420*        |            |     | so the report shows what ran       *
000430*----------------------------------------------------------------*
000440*
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SPECIAL-NAMES.
000480     SWITCH-15 IS ANZEIGE-VERSION
000490         ON STATUS IS SHOW-VERSION
000500     CLASS ALPHNUM IS "0123456789"
000510                      "abcdefghijklmnopqrstuvwxyz"
000520                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000530                      " .,;-_!$%&/=*+".
000540*
000550 DATA DIVISION.
000560 WORKING-STORAGE SECTION.
000570*----------------------------------------------------------------*
000580* Comp fields: prefix Cn where n = number of digits
000590*----------------------------------------------------------------*
000600 01          COMP-FELDER.
000610     05      C4-ANZ              PIC S9(04) COMP.
000620     05      C4-SHORT            PIC S9(04) COMP.
000630     05      C4-LONG             PIC S9(04) COMP.
000640     05      C4-SIGNAL           PIC S9(04) COMP.
000650     05      C4-DROP             PIC S9(04) COMP.
000660     05      C4-I1               PIC S9(04) COMP.
000670     05      C4-I2               PIC S9(04) COMP.
000680     05      C4-NEED             PIC S9(04) COMP.
000690*
000700     05      C4-X.
000710      10                         PIC X VALUE LOW-VALUE.
000720      10     C4-X2               PIC X.
000730     05      C4-NUM REDEFINES C4-X
000740                                 PIC S9(04) COMP.
000750*
000760     05      C9-ANZ              PIC S9(09) COMP.
000770     05      FILLER              PIC X(04).
000780*
000790*----------------------------------------------------------------*
000800* Display fields: prefix D
000810*----------------------------------------------------------------*
000820 01          DISPLAY-FELDER.
000830     05      D-NUM4              PIC -9(04).
000840     05      D-NUM9              PIC -9(09).
000850     05      D-MACD              PIC -(6)9.9999.
000860     05      D-SIG               PIC -(6)9.9999.
000870     05      D-MACD-X REDEFINES D-MACD
000880                                 PIC X(11).
000890     05      FILLER              PIC X(04).
000900*
000910*----------------------------------------------------------------*
000920* Fields with constant content: prefix K
000930*----------------------------------------------------------------*
000940 01          KONSTANTE-FELDER.
000950     05      K-MODUL             PIC X(08)  VALUE "INDMCD0M".
000960     05      K-IR-NAME           PIC X(20)  VALUE "MACD".
000970     05      K-DFT-SHORT         PIC 9(04)  VALUE 12.
000980     05      K-DFT-LONG          PIC 9(04)  VALUE 26.
000990     05      K-DFT-SIGNAL        PIC 9(04)  VALUE 9.
001000     05      FILLER              PIC X(04).
001010*
001020*----------------------------------------------------------------*
001030* Conditional fields
001040*----------------------------------------------------------------*
001050 01          SCHALTER.
001060     05      PRG-STATUS          PIC 9.
001070         88  PRG-OK                          VALUE ZERO.
001080         88  PRG-ABBRUCH                     VALUE 2.
001090*
001100     05      SW-GUARD-FIRED      PIC X(01)   VALUE "N".
001110         88  GUARD-FIRED                     VALUE "Y".
001120     05      FILLER              PIC X(04).
001130*
001140*----------------------------------------------------------------*
001150* Further work fields
001160*----------------------------------------------------------------*
001170 01          WORK-FELDER.
001180     05      W-SUM               PIC S9(11)V9(08) COMP-3.
001190     05      W-MULT-SHORT        PIC S9(02)V9(08) COMP-3.
001200     05      W-MULT-LONG         PIC S9(02)V9(08) COMP-3.
001210     05      W-MULT-SIGNAL       PIC S9(02)V9(08) COMP-3.
001220     05      W-EMA-PREV          PIC S9(09)V9(04) COMP-3.
001230     05      W-HIST              PIC S9(09)V9(04) COMP-3.
001240     05      W-HIST-PREV         PIC S9(09)V9(04) COMP-3.
001250     05      W-LAST-MACD         PIC S9(09)V9(04) COMP-3.
001260     05      W-LAST-SIG          PIC S9(09)V9(04) COMP-3.
001270     05      ZEILE               PIC X(132).
001280     05      FILLER              PIC X(04).
001290*
001300*----------------------------------------------------------------*
001310* EMA-SHORT and EMA-LONG series, built over the candle closes -
001320* one entry per close once the running series has enough history
001330*----------------------------------------------------------------*
001340 01          EMA-TABLE.
001350     05      EMA-S-ANZ           PIC S9(04) COMP VALUE ZERO.
001360     05      EMA-L-ANZ           PIC S9(04) COMP VALUE ZERO.
001370     05      FILLER              PIC X(04).
001380     05      EMA-S-EINTRAG OCCURS 2000 TIMES
001390                         INDEXED BY EMA-S-IDX
001400                                 PIC S9(09)V9(04) COMP-3.
001410     05      EMA-L-EINTRAG OCCURS 2000 TIMES
001420                         INDEXED BY EMA-L-IDX
001430                                 PIC S9(09)V9(04) COMP-3.
001440*
001450*----------------------------------------------------------------*
001460* MACD line (aligned short EMA minus long EMA) and the signal
001470* line (EMA of the MACD line over the signal period)
001480*----------------------------------------------------------------*
001490 01          MACD-TABLE.
001500     05      MACD-ANZ            PIC S9(04) COMP VALUE ZERO.
001510     05      SIG-ANZ             PIC S9(04) COMP VALUE ZERO.
001520     05      FILLER              PIC X(04).
001530     05      MACD-EINTRAG OCCURS 2000 TIMES
001540                         INDEXED BY MACD-IDX
001550                                 PIC S9(09)V9(04) COMP-3.
001560     05      SIG-EINTRAG OCCURS 2000 TIMES
001570                         INDEXED BY SIG-IDX
001580                                 PIC S9(09)V9(04) COMP-3.
001590*
001600 LINKAGE SECTION.
001610*-->    Passed from driver INDDRV0B
001620     COPY    INDLINK.
001630*
001640 PROCEDURE DIVISION USING LINK-REC.
001650******************************************************************
001660* Control section
001670******************************************************************
001680 A100-STEUERUNG SECTION.
001690 A100-00.
001700     IF  SHOW-VERSION
001710         DISPLAY K-MODUL " - MACD INDICATOR MODULE"
001720         EXIT PROGRAM
001730     END-IF
001740*
001750     PERFORM B000-VORLAUF
001760     PERFORM B100-VERARBEITUNG
001770     PERFORM B090-ENDE
001780     EXIT PROGRAM
001790     .
001800 A100-99.
001810     EXIT.
001820******************************************************************
001830 B000-VORLAUF SECTION.
001840 B000-00.
001850     PERFORM C000-INIT
001860     .
001870 B000-99.
001880     EXIT.
001890******************************************************************
001900 B090-ENDE SECTION.
001910 B090-00.
001920     IF PRG-ABBRUCH
001930        MOVE 9999 TO LINK-RC
001940     ELSE
001950        MOVE ZERO TO LINK-RC
001960     END-IF
001970     .
001980 B090-99.
001990     EXIT.
002000******************************************************************
002010* Processing - guards, EMA build, alignment, MACD/signal lines,
002020* histogram and crossover signal
002030******************************************************************
002040 B100-VERARBEITUNG SECTION.
002050 B100-00.
002060     PERFORM C100-GUARD-1
002070     IF NOT GUARD-FIRED
002080        PERFORM C200-BUILD-EMA-SHORT
002090        PERFORM C210-BUILD-EMA-LONG
002100        PERFORM C300-ALIGN-GUARD
002110     END-IF
002120     IF NOT GUARD-FIRED
002130        PERFORM C310-BUILD-MACD-LINE
002140        PERFORM C320-SIGNAL-GUARD
002150     END-IF
002160     IF NOT GUARD-FIRED
002170        PERFORM C330-BUILD-SIGNAL-LINE
002180        PERFORM C400-HISTOGRAM
002190        PERFORM C500-CROSS-SIGNAL
002200        PERFORM C600-BUILD-RESULT
002210     END-IF
002220     .
002230 B100-99.
002240     EXIT.
002250******************************************************************
002260* Initialise work fields and the periods to use
002270******************************************************************
002280 C000-INIT SECTION.
002290 C000-00.
002300     MOVE ZERO  TO EMA-S-ANZ EMA-L-ANZ MACD-ANZ SIG-ANZ
002310     MOVE LINK-CNDL-ANZ     TO C4-ANZ
002320     MOVE LINK-MACD-SHORT   TO C4-SHORT
002330     MOVE LINK-MACD-LONG    TO C4-LONG
002340     MOVE LINK-MACD-SIGNAL  TO C4-SIGNAL
002350     IF C4-SHORT = ZERO
002360        MOVE K-DFT-SHORT  TO C4-SHORT
002370     END-IF
002380     IF C4-LONG = ZERO
002390        MOVE K-DFT-LONG   TO C4-LONG
002400     END-IF
002410     IF C4-SIGNAL = ZERO
002420        MOVE K-DFT-SIGNAL TO C4-SIGNAL
002430     END-IF
002440     COMPUTE W-MULT-SHORT  ROUNDED = 2 / (C4-SHORT + 1)
002450     COMPUTE W-MULT-LONG   ROUNDED = 2 / (C4-LONG + 1)
002460     COMPUTE W-MULT-SIGNAL ROUNDED = 2 / (C4-SIGNAL + 1)
002470     .
002480 C000-99.
002490     EXIT.
002500******************************************************************
002510* Guard 1: fewer candles than longPeriod + signalPeriod
002520******************************************************************
002530 C100-GUARD-1 SECTION.
002540 C100-00.
002550     COMPUTE C4-NEED = C4-LONG + C4-SIGNAL
002560     IF C4-ANZ < C4-NEED
002570        MOVE C4-ANZ   TO D-NUM4
002580        MOVE C4-NEED  TO D-NUM9
002590        STRING "INSUFFICIENT CANDLES FOR MACD - NEED "
002600                D-NUM9  DELIMITED BY SIZE,
002610               " HAVE " D-NUM4  DELIMITED BY SIZE
002620               INTO ZEILE
002630        PERFORM C900-NEUTRAL-RESULT
002640     END-IF
002650     .
002660 C100-99.
002670     EXIT.
002680******************************************************************
002690* EMA-SHORT: first value is the SMA of the first C4-SHORT closes,
002700* each later value carries forward with the short multiplier
002710******************************************************************
002720 C200-BUILD-EMA-SHORT SECTION.
002730 C200-00.
002740     MOVE ZERO TO W-SUM
002750     PERFORM C205-SUM-LOOP
002760           VARYING C4-I1 FROM 1 BY 1
002770           UNTIL C4-I1 > C4-SHORT
002780     COMPUTE W-EMA-PREV ROUNDED = W-SUM / C4-SHORT
002790     ADD 1 TO EMA-S-ANZ
002800     SET EMA-S-IDX TO EMA-S-ANZ
002810     MOVE W-EMA-PREV TO EMA-S-EINTRAG(EMA-S-IDX)
002820     COMPUTE C4-I1 = C4-SHORT + 1
002830     PERFORM C206-EMA-STEP-LOOP
002840           VARYING C4-I1 FROM C4-I1 BY 1
002850           UNTIL C4-I1 > C4-ANZ
002860     .
002870 C200-99.
002880     EXIT.
002890******************************************************************
002900 C205-SUM-LOOP SECTION.
002910 C205-00.
002920     SET LINK-CNDL-IDX TO C4-I1
002930     ADD LINK-CNDL-CLOSE(LINK-CNDL-IDX) TO W-SUM
002940     .
002950 C205-99.
002960     EXIT.
002970******************************************************************
002980 C206-EMA-STEP-LOOP SECTION.
002990 C206-00.
003000     SET LINK-CNDL-IDX TO C4-I1
003010     COMPUTE W-EMA-PREV ROUNDED =
003020           (LINK-CNDL-CLOSE(LINK-CNDL-IDX) - W-EMA-PREV)
003030                 * W-MULT-SHORT + W-EMA-PREV
003040     ADD 1 TO EMA-S-ANZ
003050     SET EMA-S-IDX TO EMA-S-ANZ
003060     MOVE W-EMA-PREV TO EMA-S-EINTRAG(EMA-S-IDX)
003070     .
003080 C206-99.
003090     EXIT.
003100******************************************************************
003110* EMA-LONG: same shape as EMA-SHORT, using the long period/mult.
003120* Reuses W-SUM/W-EMA-PREV since EMA-SHORT has already finished.
003130******************************************************************
003140 C210-BUILD-EMA-LONG SECTION.
003150 C210-00.
003160     MOVE ZERO TO W-SUM
003170     PERFORM C215-SUM-LOOP
003180           VARYING C4-I1 FROM 1 BY 1
003190           UNTIL C4-I1 > C4-LONG
003200     COMPUTE W-EMA-PREV ROUNDED = W-SUM / C4-LONG
003210     ADD 1 TO EMA-L-ANZ
003220     SET EMA-L-IDX TO EMA-L-ANZ
003230     MOVE W-EMA-PREV TO EMA-L-EINTRAG(EMA-L-IDX)
003240     COMPUTE C4-I1 = C4-LONG + 1
003250     PERFORM C216-EMA-STEP-LOOP
003260           VARYING C4-I1 FROM C4-I1 BY 1
003270           UNTIL C4-I1 > C4-ANZ
003280     .
003290 C210-99.
003300     EXIT.
003310******************************************************************
003320 C215-SUM-LOOP SECTION.
003330 C215-00.
003340     SET LINK-CNDL-IDX TO C4-I1
003350     ADD LINK-CNDL-CLOSE(LINK-CNDL-IDX) TO W-SUM
003360     .
003370 C215-99.
003380     EXIT.
003390******************************************************************
003400 C216-EMA-STEP-LOOP SECTION.
003410 C216-00.
003420     SET LINK-CNDL-IDX TO C4-I1
003430     COMPUTE W-EMA-PREV ROUNDED =
003440           (LINK-CNDL-CLOSE(LINK-CNDL-IDX) - W-EMA-PREV)
003450                 * W-MULT-LONG + W-EMA-PREV
003460     ADD 1 TO EMA-L-ANZ
003470     SET EMA-L-IDX TO EMA-L-ANZ
003480     MOVE W-EMA-PREV TO EMA-L-EINTRAG(EMA-L-IDX)
003490     .
003500 C216-99.
003510     EXIT.
003520******************************************************************
003530* Guard: EMA-SHORT must be at least as long as EMA-LONG once the
003540* leading (LONG-SHORT) entries of EMA-SHORT are dropped for
003550* alignment - otherwise there is nothing to line up against
003560******************************************************************
003570 C300-ALIGN-GUARD SECTION.
003580 C300-00.
003590     COMPUTE C4-DROP = C4-LONG - C4-SHORT
003600     COMPUTE C4-NEED = EMA-S-ANZ - C4-DROP
003610     IF C4-NEED < EMA-L-ANZ
003620        STRING "MACD ALIGNMENT IMPOSSIBLE - EMA SHORT SERIES "
003630               "TOO SHORT AFTER DROPPING LEADING ENTRIES"
003640               DELIMITED BY SIZE
003650               INTO ZEILE
003660        PERFORM C900-NEUTRAL-RESULT
003670     END-IF
003680     .
003690 C300-99.
003700     EXIT.
003710******************************************************************
003720* MACD-LINE(i) = EMA-SHORT(i + C4-DROP) - EMA-LONG(i), for as many
003730* entries as EMA-LONG has - this is the aligned-series subtraction
003740******************************************************************
003750 C310-BUILD-MACD-LINE SECTION.
003760 C310-00.
003770     PERFORM C315-MACD-LOOP
003780           VARYING C4-I1 FROM 1 BY 1
003790           UNTIL C4-I1 > EMA-L-ANZ
003800     .
003810 C310-99.
003820     EXIT.
003830******************************************************************
003840 C315-MACD-LOOP SECTION.
003850 C315-00.
003860     COMPUTE C4-I2 = C4-I1 + C4-DROP
003870     SET EMA-S-IDX TO C4-I2
003880     SET EMA-L-IDX TO C4-I1
003890     ADD 1 TO MACD-ANZ
003900     SET MACD-IDX TO MACD-ANZ
003910     COMPUTE MACD-EINTRAG(MACD-IDX) =
003920           EMA-S-EINTRAG(EMA-S-IDX) - EMA-L-EINTRAG(EMA-L-IDX)
003930     .
003940 C315-99.
003950     EXIT.
003960******************************************************************
003970* Guard: MACD line shorter than the signal period
003980******************************************************************
003990 C320-SIGNAL-GUARD SECTION.
004000 C320-00.
004010     IF MACD-ANZ < C4-SIGNAL
004020        MOVE MACD-ANZ  TO D-NUM4
004030        MOVE C4-SIGNAL TO D-NUM9
004040        STRING "INSUFFICIENT MACD LINE DATA FOR SIGNAL - NEED "
004050                D-NUM9  DELIMITED BY SIZE,
004060               " HAVE " D-NUM4  DELIMITED BY SIZE
004070               INTO ZEILE
004080        PERFORM C900-NEUTRAL-RESULT
004090     END-IF
004100     .
004110 C320-99.
004120     EXIT.
004130******************************************************************
004140* Signal line = EMA of the MACD line over C4-SIGNAL periods, same
004150* first-value-is-SMA / later-values-carry-forward shape as above
004160******************************************************************
004170 C330-BUILD-SIGNAL-LINE SECTION.
004180 C330-00.
004190     MOVE ZERO TO W-SUM
004200     PERFORM C335-SUM-LOOP
004210           VARYING C4-I1 FROM 1 BY 1
004220           UNTIL C4-I1 > C4-SIGNAL
004230     COMPUTE W-EMA-PREV ROUNDED = W-SUM / C4-SIGNAL
004240     ADD 1 TO SIG-ANZ
004250     SET SIG-IDX TO SIG-ANZ
004260     MOVE W-EMA-PREV TO SIG-EINTRAG(SIG-IDX)
004270     COMPUTE C4-I1 = C4-SIGNAL + 1
004280     PERFORM C336-SIG-STEP-LOOP
004290           VARYING C4-I1 FROM C4-I1 BY 1
004300           UNTIL C4-I1 > MACD-ANZ
004310     .
004320 C330-99.
004330     EXIT.
004340******************************************************************
004350 C335-SUM-LOOP SECTION.
004360 C335-00.
004370     SET MACD-IDX TO C4-I1
004380     ADD MACD-EINTRAG(MACD-IDX) TO W-SUM
004390     .
004400 C335-99.
004410     EXIT.
004420******************************************************************
004430 C336-SIG-STEP-LOOP SECTION.
004440 C336-00.
004450     SET MACD-IDX TO C4-I1
004460     COMPUTE W-EMA-PREV ROUNDED =
004470           (MACD-EINTRAG(MACD-IDX) - W-EMA-PREV)
004480                 * W-MULT-SIGNAL + W-EMA-PREV
004490     ADD 1 TO SIG-ANZ
004500     SET SIG-IDX TO SIG-ANZ
004510     MOVE W-EMA-PREV TO SIG-EINTRAG(SIG-IDX)
004520     .
004530 C336-99.
004540     EXIT.
004550******************************************************************
004560* Histogram = last MACD value - last signal value; also keep the
004570* previous pair for the crossover test in C500
004580******************************************************************
004590 C400-HISTOGRAM SECTION.
004600 C400-00.
004610     SET MACD-IDX TO MACD-ANZ
004620     SET SIG-IDX  TO SIG-ANZ
004630     MOVE MACD-EINTRAG(MACD-IDX) TO W-LAST-MACD
004640     MOVE SIG-EINTRAG(SIG-IDX)   TO W-LAST-SIG
004650     COMPUTE W-HIST = MACD-EINTRAG(MACD-IDX)
004660                     - SIG-EINTRAG(SIG-IDX)
004670     IF SIG-ANZ > 1
004680        COMPUTE C4-I1 = MACD-ANZ - 1
004690        COMPUTE C4-I2 = SIG-ANZ  - 1
004700        SET MACD-IDX TO C4-I1
004710        SET SIG-IDX  TO C4-I2
004720        COMPUTE W-HIST-PREV = MACD-EINTRAG(MACD-IDX)
004730                            - SIG-EINTRAG(SIG-IDX)
004740     ELSE
004750        MOVE W-HIST TO W-HIST-PREV
004760     END-IF
004770     .
004780 C400-99.
004790     EXIT.
004800******************************************************************
004810* Signal: BUY on a bullish crossover (histogram turns positive),
004820* SELL on a bearish crossover (histogram turns negative); with no
004830* crossover, HOLD only carries a same-sign bias (MACD and signal
004840* both above zero, or both below zero) - any other case, including
004850* opposite signs or no previous pair to compare against, is
004860* NEUTRAL
004870******************************************************************
004880 C500-CROSS-SIGNAL SECTION.
004890 C500-00.
004900     MOVE K-IR-NAME TO LINK-IR-NAME
004910     EVALUATE TRUE
004920        WHEN SIG-ANZ <= 1
004930             MOVE "NEUTRAL" TO LINK-IR-SIGNAL
004940        WHEN W-HIST-PREV <= ZERO AND W-HIST > ZERO
004950             MOVE "BUY"     TO LINK-IR-SIGNAL
004960        WHEN W-HIST-PREV >= ZERO AND W-HIST < ZERO
004970             MOVE "SELL"    TO LINK-IR-SIGNAL
004980        WHEN W-LAST-MACD > ZERO AND W-LAST-SIG > ZERO
004990             MOVE "HOLD"    TO LINK-IR-SIGNAL
005000        WHEN W-LAST-MACD < ZERO AND W-LAST-SIG < ZERO
005010             MOVE "HOLD"    TO LINK-IR-SIGNAL
005020        WHEN OTHER
005030             MOVE "NEUTRAL" TO LINK-IR-SIGNAL
005040     END-EVALUATE
005050     .
005060 C500-99.
005070     EXIT.
005080******************************************************************
005090* Build the result values and the details line
005100******************************************************************
005110 C600-BUILD-RESULT SECTION.
005120 C600-00.
005130     SET MACD-IDX TO MACD-ANZ
005140     SET SIG-IDX  TO SIG-ANZ
005150     COMPUTE LINK-IR-VALUE-1 ROUNDED = MACD-EINTRAG(MACD-IDX)
005160     COMPUTE LINK-IR-VALUE-2 ROUNDED = SIG-EINTRAG(SIG-IDX)
005170     COMPUTE LINK-IR-VALUE-3 ROUNDED = W-HIST
005180     MOVE C4-SHORT                TO LINK-IR-VALUE-4
005190     MOVE C4-LONG                 TO LINK-IR-VALUE-5
005200     MOVE C4-SIGNAL               TO LINK-IR-VALUE-6
005210     MOVE MACD-EINTRAG(MACD-IDX) TO D-MACD
005220     MOVE SIG-EINTRAG(SIG-IDX)   TO D-SIG
005230     STRING "MACD = " DELIMITED BY SIZE,
005240             D-MACD          DELIMITED BY SIZE,
005250             " SIGNAL = "    DELIMITED BY SIZE,
005260             D-SIG           DELIMITED BY SIZE
005270             INTO ZEILE
005280     MOVE ZEILE               TO LINK-IR-DETAILS
005290     .
005300 C600-99.
005310     EXIT.
005320******************************************************************
005330* Shared NEUTRAL-result builder for the guards above
005340******************************************************************
005350 C900-NEUTRAL-RESULT SECTION.
005360 C900-00.
005370     MOVE K-IR-NAME      TO LINK-IR-NAME
005380     MOVE "NEUTRAL"      TO LINK-IR-SIGNAL
005390     MOVE ZEILE          TO LINK-IR-DETAILS
005400     SET GUARD-FIRED     TO TRUE
005410     .
005420 C900-99.
005430     EXIT.
005440******************************************************************
005450* End of source program
