000100******************************************************************
000110* Referenced copy member: INDLINK (linkage only - no file I/O,
000120* candle series and parameters arrive already built in LINK-REC)
000130******************************************************************
000140 IDENTIFICATION DIVISION.
000150*
000160 PROGRAM-ID.     INDRSI0M.
000170 AUTHOR.         R H WIGGINS.
000180 INSTALLATION.   MARKET-RISK SYSTEMS - BATCH ANALYTICS.
000190 DATE-WRITTEN.   1987-06-15.
000200 DATE-COMPILED.
000210 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000220*
000230*****************************************************************
000240* Last change  :: see change log below
000250* Current vers.:: see change log below
000260* Summary      :: RsiIndicator - Wilder relative strength index,
000270*                 signal by overbought/oversold thresholds.
000280*----------------------------------------------------------------*
000290* VERS.  | DATE       | BY  | DESCRIPTION                        *
000300*--------|------------|-----|------------------------------------*
000310* A.00.00| 1987-06-15 | RHW | Original install                   *
000320* A.01.00| 1990-03-18 | JFK | Period now taken from LINK-PARM,   *
000330*        |            |     | was a hardcoded 14 before this     *
000340* A.02.00| 1995-06-30 | DCS | Standard abend return code 9999    *
000350*        |            |     | adopted (ticket 134)               *
000360* A.02.01| 1998-09-14 | MLK | Guard message text widened for     *
000370*        |            |     | Year-2000 readiness review         *
000380* A.02.02| 2001-03-23 | DCS | Re-reviewed alongside the other    *
000390*        |            |     | indicator modules (ticket 221), no *
000400*        |            |     | logic change - confirmed correct   *
000410*----------------------------------------------------------------*
000420*
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SPECIAL-NAMES.
000460     SWITCH-15 IS ANZEIGE-VERSION
000470         ON STATUS IS SHOW-VERSION
000480     CLASS ALPHNUM IS "0123456789"
000490                      "abcdefghijklmnopqrstuvwxyz"
000500                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000510                      " .,;-_!$%&/=*+".
000520*
000530 DATA DIVISION.
000540 WORKING-STORAGE SECTION.
000550*----------------------------------------------------------------*
000560* Comp fields: prefix Cn where n = number of digits
000570*----------------------------------------------------------------*
000580 01          COMP-FELDER.
000590     05      C4-ANZ              PIC S9(04) COMP.
000600     05      C4-PERIOD           PIC S9(04) COMP.
000610     05      C4-GLANZ            PIC S9(04) COMP.
000620     05      C4-I1               PIC S9(04) COMP.
000630     05      C4-I2               PIC S9(04) COMP.
000640*
000650     05      C4-X.
000660      10                         PIC X VALUE LOW-VALUE.
000670      10     C4-X2               PIC X.
000680     05      C4-NUM REDEFINES C4-X
000690                                 PIC S9(04) COMP.
000700*
000710     05      C9-ANZ              PIC S9(09) COMP.
000720     05      FILLER              PIC X(04).
000730*
000740*----------------------------------------------------------------*
000750* Display fields: prefix D
000760*----------------------------------------------------------------*
000770 01          DISPLAY-FELDER.
000780     05      D-NUM4              PIC -9(04).
000790     05      D-NUM9              PIC -9(09).
000800     05      D-PERIOD            PIC Z(03)9.
000810     05      D-RSI               PIC -(6)9.9999.
000820     05      D-RSI-X REDEFINES D-RSI
000830                                 PIC X(11).
000840     05      FILLER              PIC X(04).
000850*
000860*----------------------------------------------------------------*
000870* Fields with constant content: prefix K
000880*----------------------------------------------------------------*
000890 01          KONSTANTE-FELDER.
000900     05      K-MODUL             PIC X(08)  VALUE "INDRSI0M".
000910     05      K-IR-NAME           PIC X(20)  VALUE "RSI".
000920     05      K-DFT-PERIOD        PIC 9(04)  VALUE 14.
000930     05      K-OVERBOUGHT        PIC 9(04)V99 VALUE 70.00.
000940     05      K-OVERSOLD          PIC 9(04)V99 VALUE 30.00.
000950     05      K-RSI-MAX           PIC 9(04)V9999 VALUE 100.0000.
000960     05      FILLER              PIC X(04).
000970*
000980*----------------------------------------------------------------*
000990* Conditional fields
001000*----------------------------------------------------------------*
001010 01          SCHALTER.
001020     05      PRG-STATUS          PIC 9.
001030         88  PRG-OK                          VALUE ZERO.
001040         88  PRG-ABBRUCH                     VALUE 2.
001050*
001060     05      SW-GUARD-FIRED      PIC X(01)   VALUE "N".
001070         88  GUARD-FIRED                     VALUE "Y".
001080     05      FILLER              PIC X(04).
001090*
001100*----------------------------------------------------------------*
001110* Further work fields
001120*----------------------------------------------------------------*
001130 01          WORK-FELDER.
001140     05      W-AVG-GAIN          PIC S9(07)V9(04) COMP-3.
001150     05      W-AVG-LOSS          PIC S9(07)V9(04) COMP-3.
001160     05      W-RS                PIC S9(07)V9(04) COMP-3.
001170     05      W-RSI               PIC S9(07)V9(04) COMP-3.
001180     05      W-DIFF              PIC S9(09)V9(08) COMP-3.
001190     05      W-SUM-GAIN          PIC S9(09)V9(04) COMP-3.
001200     05      W-SUM-LOSS          PIC S9(09)V9(04) COMP-3.
001210     05      ZEILE               PIC X(132).
001220     05      FILLER              PIC X(04).
001230*
001240*----------------------------------------------------------------*
001250* Gain/loss series built once from the candle closes, one entry
001260* per consecutive close difference (N closes yield N-1 entries)
001270*----------------------------------------------------------------*
001280 01          GL-TABLE.
001290     05      GL-ANZ              PIC S9(04) COMP VALUE ZERO.
001300     05      FILLER              PIC X(04).
001310     05      GL-EINTRAG OCCURS 1999 TIMES
001320                         INDEXED BY GL-IDX.
001330         10  GL-GAIN             PIC S9(09)V9(08) COMP-3.
001340         10  GL-LOSS             PIC S9(09)V9(08) COMP-3.
001350*
001360 LINKAGE SECTION.
001370*-->    Passed from driver INDDRV0B
001380     COPY    INDLINK.
001390*
001400 PROCEDURE DIVISION USING LINK-REC.
001410******************************************************************
001420* Control section
001430******************************************************************
001440 A100-STEUERUNG SECTION.
001450 A100-00.
001460     IF  SHOW-VERSION
001470         DISPLAY K-MODUL " - RSI INDICATOR MODULE"
001480         EXIT PROGRAM
001490     END-IF
001500*
001510     PERFORM B000-VORLAUF
001520     PERFORM B100-VERARBEITUNG
001530     PERFORM B090-ENDE
001540     EXIT PROGRAM
001550     .
001560 A100-99.
001570     EXIT.
001580******************************************************************
001590 B000-VORLAUF SECTION.
001600 B000-00.
001610     PERFORM C000-INIT
001620     .
001630 B000-99.
001640     EXIT.
001650******************************************************************
001660 B090-ENDE SECTION.
001670 B090-00.
001680     IF PRG-ABBRUCH
001690        MOVE 9999 TO LINK-RC
001700     ELSE
001710        MOVE ZERO TO LINK-RC
001720     END-IF
001730     .
001740 B090-99.
001750     EXIT.
001760******************************************************************
001770* Processing - guards, gain/loss series, Wilder smoothing, signal
001780******************************************************************
001790 B100-VERARBEITUNG SECTION.
001800 B100-00.
001810     PERFORM C100-GUARD-1
001820     IF NOT GUARD-FIRED
001830        PERFORM C110-BUILD-GAINLOSS
001840        PERFORM C120-GUARD-2
001850     END-IF
001860     IF NOT GUARD-FIRED
001870        PERFORM C200-INITIAL-AVERAGE
001880        PERFORM C300-WILDER-SMOOTH
001890        PERFORM C400-CALC-RSI
001900        PERFORM C500-RSI-SIGNAL
001910        PERFORM C600-BUILD-RESULT
001920     END-IF
001930     .
001940 B100-99.
001950     EXIT.
001960******************************************************************
001970* Initialise work fields and the period to use
001980******************************************************************
001990 C000-INIT SECTION.
002000 C000-00.
002010     MOVE ZERO  TO GL-ANZ W-SUM-GAIN W-SUM-LOSS
002020     MOVE LINK-CNDL-ANZ   TO C4-ANZ
002030     MOVE LINK-RSI-PERIOD TO C4-PERIOD
002040     IF C4-PERIOD = ZERO
002050        MOVE K-DFT-PERIOD TO C4-PERIOD
002060     END-IF
002070     .
002080 C000-99.
002090     EXIT.
002100******************************************************************
002110* Guard 1: fewer than period + 1 closes available
002120******************************************************************
002130 C100-GUARD-1 SECTION.
002140 C100-00.
002150     COMPUTE C4-GLANZ = C4-PERIOD + 1
002160     IF C4-ANZ < C4-GLANZ
002170        MOVE C4-ANZ    TO D-NUM4
002180        MOVE C4-GLANZ  TO D-NUM9
002190        STRING "INSUFFICIENT CANDLES FOR RSI - NEED "
002200                D-NUM9  DELIMITED BY SIZE,
002210               " HAVE " D-NUM4  DELIMITED BY SIZE
002220               INTO ZEILE
002230        PERFORM C900-NEUTRAL-RESULT
002240     END-IF
002250     .
002260 C100-99.
002270     EXIT.
002280******************************************************************
002290* Build GL-TABLE from consecutive close differences - gain[i] is
002300* the positive part of close[i]-close[i-1], loss[i] the negative
002310******************************************************************
002320 C110-BUILD-GAINLOSS SECTION.
002330 C110-00.
002340     PERFORM C115-GAINLOSS-LOOP
002350           VARYING C4-I1 FROM 2 BY 1
002360           UNTIL C4-I1 > C4-ANZ
002370     .
002380 C110-99.
002390     EXIT.
002400******************************************************************
002410 C115-GAINLOSS-LOOP SECTION.
002420 C115-00.
002430     SET LINK-CNDL-IDX TO C4-I1
002440     COMPUTE C4-I2 = C4-I1 - 1
002450     SUBTRACT LINK-CNDL-CLOSE(LINK-CNDL-IDX)
002460           FROM LINK-CNDL-CLOSE(C4-I2)
002470           GIVING W-DIFF
002480     COMPUTE W-DIFF = W-DIFF * -1
002490     ADD 1 TO GL-ANZ
002500     SET GL-IDX TO GL-ANZ
002510     IF W-DIFF > ZERO
002520        MOVE W-DIFF TO GL-GAIN(GL-IDX)
002530        MOVE ZERO   TO GL-LOSS(GL-IDX)
002540     ELSE
002550        MOVE ZERO   TO GL-GAIN(GL-IDX)
002560        COMPUTE GL-LOSS(GL-IDX) = W-DIFF * -1
002570     END-IF
002580     .
002590 C115-99.
002600     EXIT.
002610******************************************************************
002620* Guard 2: gain/loss series shorter than the period
002630******************************************************************
002640 C120-GUARD-2 SECTION.
002650 C120-00.
002660     IF GL-ANZ < C4-PERIOD
002670        MOVE GL-ANZ    TO D-NUM4
002680        MOVE C4-PERIOD TO D-NUM9
002690        STRING "INSUFFICIENT GAIN/LOSS DATA FOR RSI - NEED "
002700                D-NUM9  DELIMITED BY SIZE,
002710               " HAVE " D-NUM4  DELIMITED BY SIZE
002720               INTO ZEILE
002730        PERFORM C900-NEUTRAL-RESULT
002740     END-IF
002750     .
002760 C120-99.
002770     EXIT.
002780******************************************************************
002790* Initial average gain/loss = mean of the first C4-PERIOD entries
002800* of the gain/loss series, 4 decimals HALF_UP
002810******************************************************************
002820 C200-INITIAL-AVERAGE SECTION.
002830 C200-00.
002840     PERFORM C210-SUM-LOOP
002850           VARYING C4-I1 FROM 1 BY 1
002860           UNTIL C4-I1 > C4-PERIOD
002870     COMPUTE W-AVG-GAIN ROUNDED = W-SUM-GAIN / C4-PERIOD
002880     COMPUTE W-AVG-LOSS ROUNDED = W-SUM-LOSS / C4-PERIOD
002890     .
002900 C200-99.
002910     EXIT.
002920******************************************************************
002930 C210-SUM-LOOP SECTION.
002940 C210-00.
002950     SET GL-IDX TO C4-I1
002960     ADD GL-GAIN(GL-IDX) TO W-SUM-GAIN
002970     ADD GL-LOSS(GL-IDX) TO W-SUM-LOSS
002980     .
002990 C210-99.
003000     EXIT.
003010******************************************************************
003020* Wilder smoothing forward from C4-PERIOD+1 to the end of the
003030* gain/loss series - carries to the last available candle
003040******************************************************************
003050 C300-WILDER-SMOOTH SECTION.
003060 C300-00.
003070     COMPUTE C4-I1 = C4-PERIOD + 1
003080     PERFORM C310-SMOOTH-LOOP
003090           VARYING C4-I1 FROM C4-I1 BY 1
003100           UNTIL C4-I1 > GL-ANZ
003110     .
003120 C300-99.
003130     EXIT.
003140******************************************************************
003150 C310-SMOOTH-LOOP SECTION.
003160 C310-00.
003170     SET GL-IDX TO C4-I1
003180     COMPUTE W-AVG-GAIN ROUNDED =
003190           (W-AVG-GAIN * (C4-PERIOD - 1) + GL-GAIN(GL-IDX))
003200                 / C4-PERIOD
003210     COMPUTE W-AVG-LOSS ROUNDED =
003220           (W-AVG-LOSS * (C4-PERIOD - 1) + GL-LOSS(GL-IDX))
003230                 / C4-PERIOD
003240     .
003250 C310-99.
003260     EXIT.
003270******************************************************************
003280* RSI = 100 if avg loss is zero (extreme overbought), else the
003290* standard RS/RSI formula, 4 decimals HALF_UP internally
003300******************************************************************
003310 C400-CALC-RSI SECTION.
003320 C400-00.
003330     IF W-AVG-LOSS = ZERO
003340        MOVE K-RSI-MAX TO W-RSI
003350     ELSE
003360        COMPUTE W-RS  ROUNDED = W-AVG-GAIN / W-AVG-LOSS
003370        COMPUTE W-RSI ROUNDED =
003380              100 - (100 / (1 + W-RS))
003390     END-IF
003400     .
003410 C400-99.
003420     EXIT.
003430******************************************************************
003440* Signal: SELL overbought, BUY oversold, else NEUTRAL - extreme
003450* overbought (avg loss zero) is always SELL regardless of RS
003460******************************************************************
003470 C500-RSI-SIGNAL SECTION.
003480 C500-00.
003490     MOVE K-IR-NAME TO LINK-IR-NAME
003500     EVALUATE TRUE
003510        WHEN W-AVG-LOSS = ZERO
003520             MOVE "SELL"    TO LINK-IR-SIGNAL
003530        WHEN W-RSI > K-OVERBOUGHT
003540             MOVE "SELL"    TO LINK-IR-SIGNAL
003550        WHEN W-RSI < K-OVERSOLD
003560             MOVE "BUY"     TO LINK-IR-SIGNAL
003570        WHEN OTHER
003580             MOVE "NEUTRAL" TO LINK-IR-SIGNAL
003590     END-EVALUATE
003600     .
003610 C500-99.
003620     EXIT.
003630******************************************************************
003640* Build the result values and the details line
003650******************************************************************
003660 C600-BUILD-RESULT SECTION.
003670 C600-00.
003680     COMPUTE LINK-IR-VALUE-1 ROUNDED = W-RSI
003690     MOVE C4-PERIOD          TO LINK-IR-VALUE-2
003700     MOVE C4-PERIOD          TO D-PERIOD
003710     MOVE W-RSI              TO D-RSI
003720     IF W-AVG-LOSS = ZERO
003730        STRING "RSI(" DELIMITED BY SIZE,
003740                D-PERIOD     DELIMITED BY SIZE,
003750                ") = 100.00 - NO AVG LOSSES -" DELIMITED BY SIZE,
003760                " EXTREME OVERBOUGHT" DELIMITED BY SIZE
003770                INTO ZEILE
003780     ELSE
003790        STRING "RSI(" DELIMITED BY SIZE,
003800                D-PERIOD     DELIMITED BY SIZE,
003810                ") = "       DELIMITED BY SIZE,
003820                D-RSI        DELIMITED BY SIZE
003830                INTO ZEILE
003840     END-IF
003850     MOVE ZEILE               TO LINK-IR-DETAILS
003860     .
003870 C600-99.
003880     EXIT.
003890******************************************************************
003900* Shared NEUTRAL-result builder for both guards above
003910******************************************************************
003920 C900-NEUTRAL-RESULT SECTION.
003930 C900-00.
003940     MOVE K-IR-NAME      TO LINK-IR-NAME
003950     MOVE "NEUTRAL"      TO LINK-IR-SIGNAL
003960     MOVE ZEILE          TO LINK-IR-DETAILS
003970     SET GUARD-FIRED     TO TRUE
003980     .
003990 C900-99.
004000     EXIT.
004010******************************************************************
004020* End of source program
