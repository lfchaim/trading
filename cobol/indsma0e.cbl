000100******************************************************************
000110* Referenced copy member: INDLINK (linkage only - no file I/O,
000120* candle series and parameters arrive already built in LINK-REC)
000130******************************************************************
000140 IDENTIFICATION DIVISION.
000150*
000160 PROGRAM-ID.     INDSMA0M.
000170 AUTHOR.         R H WIGGINS.
000180 INSTALLATION.   MARKET-RISK SYSTEMS - BATCH ANALYTICS.
000190 DATE-WRITTEN.   1987-06-15.
000200 DATE-COMPILED.
000210 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000220*
000230*****************************************************************
000240* Last change  :: see change log below
000250* Current vers.:: see change log below
000260* Summary      :: SmaIndicator - simple moving average of the
000270*                 trailing N closes, signal by price vs. average.
000280*----------------------------------------------------------------*
000290* VERS.  | DATE       | BY  | DESCRIPTION                        *
000300*--------|------------|-----|------------------------------------*
000310* A.00.00| 1987-06-15 | RHW | Original install                   *
000320* A.01.00| 1990-03-18 | JFK | Period now taken from LINK-PARM,   *
000330*        |            |     | was a hardcoded 20 before this     *
000340* A.02.00| 1995-06-30 | DCS | Standard abend return code 9999    *
000350*        |            |     | adopted (ticket 134)               *
000360* A.02.01| 1998-09-14 | MLK | Guard message text widened for     *
000370*        |            |     | Year-2000 readiness review         *
000380* A.02.02| 2001-03-23 | DCS | Re-reviewed alongside the other    *
000390*        |            |     | indicator modules (ticket 221), no *
000400*        |            |     | logic change - confirmed correct   *
000410*----------------------------------------------------------------*
000420*
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SPECIAL-NAMES.
000460     SWITCH-15 IS ANZEIGE-VERSION
000470         ON STATUS IS SHOW-VERSION
000480     CLASS ALPHNUM IS "0123456789"
000490                      "abcdefghijklmnopqrstuvwxyz"
000500                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000510                      " .,;-_!$%&/=*+".
000520*
000530 DATA DIVISION.
000540 WORKING-STORAGE SECTION.
000550*----------------------------------------------------------------*
000560* Comp fields: prefix Cn where n = number of digits
000570*----------------------------------------------------------------*
000580 01          COMP-FELDER.
000590     05      C4-ANZ              PIC S9(04) COMP.
000600     05      C4-PERIOD           PIC S9(04) COMP.
000610     05      C4-I1               PIC S9(04) COMP.
000620     05      C4-I2               PIC S9(04) COMP.
000630     05      C4-FROM             PIC S9(04) COMP.
000640*
000650     05      C4-X.
000660      10                         PIC X VALUE LOW-VALUE.
000670      10     C4-X2               PIC X.
000680     05      C4-NUM REDEFINES C4-X
000690                                 PIC S9(04) COMP.
000700*
000710     05      C9-ANZ              PIC S9(09) COMP.
000720     05      FILLER              PIC X(04).
000730*
000740*----------------------------------------------------------------*
000750* Display fields: prefix D
000760*----------------------------------------------------------------*
000770 01          DISPLAY-FELDER.
000780     05      D-NUM4              PIC -9(04).
000790     05      D-NUM9              PIC -9(09).
000800     05      D-PERIOD            PIC Z(03)9.
000810     05      D-VAL1              PIC -(8)9.99.
000820     05      D-VAL2              PIC -(8)9.99.
000830     05      D-VAL1-X REDEFINES D-VAL1
000840                                 PIC X(11).
000850     05      FILLER              PIC X(04).
000860*
000870*----------------------------------------------------------------*
000880* Fields with constant content: prefix K
000890*----------------------------------------------------------------*
000900 01          KONSTANTE-FELDER.
000910     05      K-MODUL             PIC X(08)  VALUE "INDSMA0M".
000920     05      K-IR-NAME           PIC X(20)  VALUE "SMA".
000930     05      K-DFT-PERIOD        PIC 9(04)  VALUE 20.
000940     05      FILLER              PIC X(04).
000950*
000960*----------------------------------------------------------------*
000970* Conditional fields
000980*----------------------------------------------------------------*
000990 01          SCHALTER.
001000     05      PRG-STATUS          PIC 9.
001010         88  PRG-OK                          VALUE ZERO.
001020         88  PRG-ABBRUCH                     VALUE 2.
001030*
001040     05      SW-GUARD-FIRED      PIC X(01)   VALUE "N".
001050         88  GUARD-FIRED                     VALUE "Y".
001060     05      FILLER              PIC X(04).
001070*
001080*----------------------------------------------------------------*
001090* Further work fields - money fields follow the S9(09)V99 COMP-3
001100* shape of IR-VALUE-n, running sums stay in S9(11)V9(08) COMP-3 to
001110* absorb the extra digits of a 2000-row window before rounding
001120*----------------------------------------------------------------*
001130 01          WORK-FELDER.
001140     05      W-SUM               PIC S9(11)V9(08) COMP-3.
001150     05      W-SMA               PIC S9(09)V99    COMP-3.
001160     05      W-CLOSE             PIC S9(09)V99    COMP-3.
001170     05      ZEILE               PIC X(132).
001180     05      FILLER              PIC X(04).
001190*
001200 LINKAGE SECTION.
001210*-->    Passed from driver INDDRV0B
001220     COPY    INDLINK.
001230*
001240 PROCEDURE DIVISION USING LINK-REC.
001250******************************************************************
001260* Control section
001270******************************************************************
001280 A100-STEUERUNG SECTION.
001290 A100-00.
001300     IF  SHOW-VERSION
001310         DISPLAY K-MODUL " - SMA INDICATOR MODULE"
001320         EXIT PROGRAM
001330     END-IF
001340*
001350     PERFORM B000-VORLAUF
001360     PERFORM B100-VERARBEITUNG
001370     PERFORM B090-ENDE
001380     EXIT PROGRAM
001390     .
001400 A100-99.
001410     EXIT.
001420******************************************************************
001430 B000-VORLAUF SECTION.
001440 B000-00.
001450     PERFORM C000-INIT
001460     .
001470 B000-99.
001480     EXIT.
001490******************************************************************
001500 B090-ENDE SECTION.
001510 B090-00.
001520     IF PRG-ABBRUCH
001530        MOVE 9999 TO LINK-RC
001540     ELSE
001550        MOVE ZERO TO LINK-RC
001560     END-IF
001570     .
001580 B090-99.
001590     EXIT.
001600******************************************************************
001610* Processing - guard, average, signal, build result
001620******************************************************************
001630 B100-VERARBEITUNG SECTION.
001640 B100-00.
001650     PERFORM C100-GUARD
001660     IF NOT GUARD-FIRED
001670        PERFORM C200-CALC-SMA
001680        PERFORM C300-SIGNAL
001690        PERFORM C400-BUILD-RESULT
001700     END-IF
001710     .
001720 B100-99.
001730     EXIT.
001740******************************************************************
001750* Initialise work fields and the period to use
001760******************************************************************
001770 C000-INIT SECTION.
001780 C000-00.
001790     MOVE ZERO  TO W-SUM
001800     MOVE LINK-CNDL-ANZ TO C4-ANZ
001810     MOVE LINK-SMA-PERIOD TO C4-PERIOD
001820     IF C4-PERIOD = ZERO
001830        MOVE K-DFT-PERIOD TO C4-PERIOD
001840     END-IF
001850     .
001860 C000-99.
001870     EXIT.
001880******************************************************************
001890* Guard: not enough candles for the period requested
001900******************************************************************
001910 C100-GUARD SECTION.
001920 C100-00.
001930     IF C4-ANZ < C4-PERIOD
001940        MOVE C4-ANZ    TO D-NUM4
001950        MOVE C4-PERIOD TO D-NUM9
001960        STRING "INSUFFICIENT CANDLES FOR SMA - NEED "
001970                D-NUM9  DELIMITED BY SIZE,
001980               " HAVE " D-NUM4  DELIMITED BY SIZE
001990               INTO ZEILE
002000        MOVE K-IR-NAME      TO LINK-IR-NAME
002010        MOVE "NEUTRAL"      TO LINK-IR-SIGNAL
002020        MOVE ZEILE          TO LINK-IR-DETAILS
002030        SET GUARD-FIRED     TO TRUE
002040     END-IF
002050     .
002060 C100-99.
002070     EXIT.
002080******************************************************************
002090* SMA = sum of trailing C4-PERIOD closes / C4-PERIOD, 2 decimals
002100* HALF_UP (computed directly at output scale - no 8-decimal step)
002110******************************************************************
002120 C200-CALC-SMA SECTION.
002130 C200-00.
002140     COMPUTE C4-FROM = C4-ANZ - C4-PERIOD + 1
002150     PERFORM C210-SUM-LOOP
002160           VARYING C4-I1 FROM C4-FROM BY 1
002170           UNTIL C4-I1 > C4-ANZ
002180     COMPUTE W-SMA ROUNDED = W-SUM / C4-PERIOD
002190     SET LINK-CNDL-IDX TO C4-ANZ
002200     MOVE LINK-CNDL-CLOSE(LINK-CNDL-IDX) TO W-CLOSE
002210     .
002220 C200-99.
002230     EXIT.
002240******************************************************************
002250 C210-SUM-LOOP SECTION.
002260 C210-00.
002270     SET LINK-CNDL-IDX TO C4-I1
002280     ADD LINK-CNDL-CLOSE(LINK-CNDL-IDX) TO W-SUM
002290     .
002300 C210-99.
002310     EXIT.
002320******************************************************************
002330* Signal: BUY above the average, SELL below, else NEUTRAL
002340******************************************************************
002350 C300-SIGNAL SECTION.
002360 C300-00.
002370     MOVE K-IR-NAME TO LINK-IR-NAME
002380     EVALUATE TRUE
002390        WHEN W-CLOSE > W-SMA
002400             MOVE "BUY"     TO LINK-IR-SIGNAL
002410        WHEN W-CLOSE < W-SMA
002420             MOVE "SELL"    TO LINK-IR-SIGNAL
002430        WHEN OTHER
002440             MOVE "NEUTRAL" TO LINK-IR-SIGNAL
002450     END-EVALUATE
002460     .
002470 C300-99.
002480     EXIT.
002490******************************************************************
002500* Build the result values and the details line
002510******************************************************************
002520 C400-BUILD-RESULT SECTION.
002530 C400-00.
002540     MOVE W-SMA              TO LINK-IR-VALUE-1
002550     MOVE W-CLOSE            TO LINK-IR-VALUE-2
002560     MOVE C4-PERIOD          TO LINK-IR-VALUE-3
002570     MOVE C4-PERIOD          TO D-PERIOD
002580     MOVE W-SMA              TO D-VAL1
002590     MOVE W-CLOSE            TO D-VAL2
002600     STRING "SMA(" DELIMITED BY SIZE,
002610             D-PERIOD        DELIMITED BY SIZE,
002620             ") = "          DELIMITED BY SIZE,
002630             D-VAL1          DELIMITED BY SIZE,
002640             " CURRENT PRICE = " DELIMITED BY SIZE,
002650             D-VAL2          DELIMITED BY SIZE
002660             INTO ZEILE
002670     MOVE ZEILE               TO LINK-IR-DETAILS
002680     .
002690 C400-99.
002700     EXIT.
002710******************************************************************
002720* End of source program
