000100******************************************************************
000110* Referenced copy member: INDLINK (linkage only - no file I/O,
000120* candle series and parameters arrive already built in LINK-REC)
000130******************************************************************
000140 IDENTIFICATION DIVISION.
000150*
000160 PROGRAM-ID.     INDSRS0M.
000170 AUTHOR.         R H WIGGINS.
000180 INSTALLATION.   MARKET-RISK SYSTEMS - BATCH ANALYTICS.
000190 DATE-WRITTEN.   1987-06-15.
000200 DATE-COMPILED.
000210 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000220*
000230*****************************************************************
000240* Last change  :: see change log below
000250* Current vers.:: see change log below
000260* Summary      :: SupportResistanceIndicator - lowest low/highest
000270*                 high over a lookback window, proximity signal.
000280*----------------------------------------------------------------*
000290* VERS.  | DATE       | BY  | DESCRIPTION                       *
000300*--------|------------|-----|-----------------------------------*
000310* A.00.00| 1987-06-15 | RHW | Original install                  *
000320* A.01.00| 1990-03-18 | JFK | Lookback now taken from LINK-PARM, *
000330*        |            |     | was hardcoded 20 before this       *
000340* A.02.00| 1995-06-30 | DCS | Standard abend return code 9999    *
000350*        |            |     | adopted (ticket 134)               *
000360* A.02.01| 1998-09-14 | MLK | Guard message text widened for     *
000370*        |            |     | Year-2000 readiness review         *
000380* A.02.02| 2001-03-09 | DCS | K-IR-NAME corrected to the report  *
000390*        |            |     | heading SUPPORT-RESISTANCE - was   *
000400*        |            |     | left truncated as SUPP-RESIST      *
000410* A.02.03| 2001-03-23 | DCS | Lookback now carried in VALUE-4 so *
000420*        |            |     | the report shows what ran          *
000430*----------------------------------------------------------------*
000440*
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SPECIAL-NAMES.
000480     SWITCH-15 IS ANZEIGE-VERSION
000490         ON STATUS IS SHOW-VERSION
000500     CLASS ALPHNUM IS "0123456789"
000510                      "abcdefghijklmnopqrstuvwxyz"
000520                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000530                      " .,;-_!$%&/=*+".
000540*
000550 DATA DIVISION.
000560 WORKING-STORAGE SECTION.
000570*----------------------------------------------------------------*
000580* Comp fields: prefix Cn where n = number of digits
000590*----------------------------------------------------------------*
000600 01          COMP-FELDER.
000610     05      C4-ANZ              PIC S9(04) COMP.
000620     05      C4-LOOKBACK         PIC S9(04) COMP.
000630     05      C4-FROM             PIC S9(04) COMP.
000640     05      C4-I1               PIC S9(04) COMP.
000650*
000660     05      C4-X.
000670      10                         PIC X VALUE LOW-VALUE.
000680      10     C4-X2               PIC X.
000690     05      C4-NUM REDEFINES C4-X
000700                                 PIC S9(04) COMP.
000710*
000720     05      C9-ANZ              PIC S9(09) COMP.
000730     05      FILLER              PIC X(04).
000740*
000750*----------------------------------------------------------------*
000760* Display fields: prefix D
000770*----------------------------------------------------------------*
000780 01          DISPLAY-FELDER.
000790     05      D-NUM4              PIC -9(04).
000800     05      D-LOOKBACK          PIC Z(03)9.
000810     05      D-SUPPORT           PIC -(8)9.99.
000820     05      D-RESIST            PIC -(8)9.99.
000830     05      D-SUPPORT-X REDEFINES D-SUPPORT
000840                                 PIC X(11).
000850     05      FILLER              PIC X(04).
000860*
000870*----------------------------------------------------------------*
000880* Fields with constant content: prefix K
000890*----------------------------------------------------------------*
000900 01          KONSTANTE-FELDER.
000910     05      K-MODUL             PIC X(08)  VALUE "INDSRS0M".
000920     05      K-IR-NAME           PIC X(20)  VALUE
000930                                 "SUPPORT-RESISTANCE".
000940     05      K-DFT-LOOKBK        PIC 9(04)  VALUE 20.
000950     05      K-PROXIMITY         PIC 9(01)V9999 VALUE 0.0100.
000960     05      FILLER              PIC X(04).
000970*
000980*----------------------------------------------------------------*
000990* Conditional fields
001000*----------------------------------------------------------------*
001010 01          SCHALTER.
001020     05      PRG-STATUS          PIC 9.
001030         88  PRG-OK                          VALUE ZERO.
001040         88  PRG-ABBRUCH                     VALUE 2.
001050*
001060     05      SW-GUARD-FIRED      PIC X(01)   VALUE "N".
001070         88  GUARD-FIRED                     VALUE "Y".
001080     05      FILLER              PIC X(04).
001090*
001100*----------------------------------------------------------------*
001110* Further work fields
001120*----------------------------------------------------------------*
001130 01          WORK-FELDER.
001140     05      W-SUPPORT           PIC S9(09)V9(08) COMP-3.
001150     05      W-RESIST            PIC S9(09)V9(08) COMP-3.
001160     05      W-CLOSE             PIC S9(09)V9(08) COMP-3.
001170     05      W-DIST              PIC S9(09)V9(08) COMP-3.
001180     05      W-TOLER-SUP         PIC S9(09)V9(08) COMP-3.
001190     05      W-TOLER-RES         PIC S9(09)V9(08) COMP-3.
001200     05      ZEILE               PIC X(132).
001210     05      FILLER              PIC X(04).
001220*
001230 LINKAGE SECTION.
001240*-->    Passed from driver INDDRV0B
001250     COPY    INDLINK.
001260*
001270 PROCEDURE DIVISION USING LINK-REC.
001280******************************************************************
001290* Control section
001300******************************************************************
001310 A100-STEUERUNG SECTION.
001320 A100-00.
001330     IF  SHOW-VERSION
001340         DISPLAY K-MODUL " - SUPPORT/RESISTANCE MODULE"
001350         EXIT PROGRAM
001360     END-IF
001370*
001380     PERFORM B000-VORLAUF
001390     PERFORM B100-VERARBEITUNG
001400     PERFORM B090-ENDE
001410     EXIT PROGRAM
001420     .
001430 A100-99.
001440     EXIT.
001450******************************************************************
001460 B000-VORLAUF SECTION.
001470 B000-00.
001480     PERFORM C000-INIT
001490     .
001500 B000-99.
001510     EXIT.
001520******************************************************************
001530 B090-ENDE SECTION.
001540 B090-00.
001550     IF PRG-ABBRUCH
001560        MOVE 9999 TO LINK-RC
001570     ELSE
001580        MOVE ZERO TO LINK-RC
001590     END-IF
001600     .
001610 B090-99.
001620     EXIT.
001630******************************************************************
001640* Processing - guard, scan window, signal
001650******************************************************************
001660 B100-VERARBEITUNG SECTION.
001670 B100-00.
001680     PERFORM C100-GUARD
001690     IF NOT GUARD-FIRED
001700        PERFORM C200-SCAN-WINDOW
001710        PERFORM C300-SR-SIGNAL
001720        PERFORM C400-BUILD-RESULT
001730     END-IF
001740     .
001750 B100-99.
001760     EXIT.
001770******************************************************************
001780* Initialise work fields and the lookback to use
001790******************************************************************
001800 C000-INIT SECTION.
001810 C000-00.
001820     MOVE LINK-CNDL-ANZ   TO C4-ANZ
001830     MOVE LINK-SR-LOOKBACK TO C4-LOOKBACK
001840     IF C4-LOOKBACK = ZERO
001850        MOVE K-DFT-LOOKBK TO C4-LOOKBACK
001860     END-IF
001870     .
001880 C000-99.
001890     EXIT.
001900******************************************************************
001910* Guard: not enough candles for the lookback window requested
001920******************************************************************
001930 C100-GUARD SECTION.
001940 C100-00.
001950     IF C4-ANZ < C4-LOOKBACK
001960        MOVE C4-ANZ      TO D-NUM4
001970        MOVE C4-LOOKBACK TO D-LOOKBACK
001980        STRING "INSUFFICIENT CANDLES FOR SUPP/RESIST - NEED "
001990                D-LOOKBACK DELIMITED BY SIZE,
002000               " HAVE "    D-NUM4     DELIMITED BY SIZE
002010               INTO ZEILE
002020        PERFORM C900-NEUTRAL-RESULT
002030     END-IF
002040     .
002050 C100-99.
002060     EXIT.
002070******************************************************************
002080* Scan the trailing C4-LOOKBACK candles for the lowest low
002090* (support) and the highest high (resistance)
002100******************************************************************
002110 C200-SCAN-WINDOW SECTION.
002120 C200-00.
002130     COMPUTE C4-FROM = C4-ANZ - C4-LOOKBACK + 1
002140     SET LINK-CNDL-IDX TO C4-FROM
002150     MOVE LINK-CNDL-LOW(LINK-CNDL-IDX)  TO W-SUPPORT
002160     MOVE LINK-CNDL-HIGH(LINK-CNDL-IDX) TO W-RESIST
002170     PERFORM C210-SCAN-LOOP
002180           VARYING C4-I1 FROM C4-FROM BY 1
002190           UNTIL C4-I1 > C4-ANZ
002200     SET LINK-CNDL-IDX TO C4-ANZ
002210     MOVE LINK-CNDL-CLOSE(LINK-CNDL-IDX) TO W-CLOSE
002220     .
002230 C200-99.
002240     EXIT.
002250******************************************************************
002260 C210-SCAN-LOOP SECTION.
002270 C210-00.
002280     SET LINK-CNDL-IDX TO C4-I1
002290     IF LINK-CNDL-LOW(LINK-CNDL-IDX) < W-SUPPORT
002300        MOVE LINK-CNDL-LOW(LINK-CNDL-IDX) TO W-SUPPORT
002310     END-IF
002320     IF LINK-CNDL-HIGH(LINK-CNDL-IDX) > W-RESIST
002330        MOVE LINK-CNDL-HIGH(LINK-CNDL-IDX) TO W-RESIST
002340     END-IF
002350     .
002360 C210-99.
002370     EXIT.
002380******************************************************************
002390* Signal: BUY when the close sits at or above support and within
002400* the proximity tolerance of it; SELL when the close sits at or
002410* below resistance and within tolerance of it; else NEUTRAL
002420******************************************************************
002430 C300-SR-SIGNAL SECTION.
002440 C300-00.
002450     COMPUTE W-TOLER-SUP ROUNDED =
002460           W-SUPPORT * (1 + K-PROXIMITY)
002470     COMPUTE W-TOLER-RES ROUNDED =
002480           W-RESIST  * (1 - K-PROXIMITY)
002490     MOVE K-IR-NAME TO LINK-IR-NAME
002500     EVALUATE TRUE
002510        WHEN W-CLOSE >= W-SUPPORT AND W-CLOSE <= W-TOLER-SUP
002520             MOVE "BUY"     TO LINK-IR-SIGNAL
002530        WHEN W-CLOSE <= W-RESIST AND W-CLOSE >= W-TOLER-RES
002540             MOVE "SELL"    TO LINK-IR-SIGNAL
002550        WHEN OTHER
002560             MOVE "NEUTRAL" TO LINK-IR-SIGNAL
002570     END-EVALUATE
002580     .
002590 C300-99.
002600     EXIT.
002610******************************************************************
002620* Build the result values and the details line
002630******************************************************************
002640 C400-BUILD-RESULT SECTION.
002650 C400-00.
002660     COMPUTE LINK-IR-VALUE-1 ROUNDED = W-SUPPORT
002670     COMPUTE LINK-IR-VALUE-2 ROUNDED = W-RESIST
002680     COMPUTE LINK-IR-VALUE-3 ROUNDED = W-CLOSE
002690     MOVE C4-LOOKBACK              TO LINK-IR-VALUE-4
002700     MOVE W-SUPPORT TO D-SUPPORT
002710     MOVE W-RESIST  TO D-RESIST
002720     STRING "SUPPORT = " DELIMITED BY SIZE,
002730             D-SUPPORT   DELIMITED BY SIZE,
002740             " RESISTANCE = " DELIMITED BY SIZE,
002750             D-RESIST    DELIMITED BY SIZE
002760             INTO ZEILE
002770     MOVE ZEILE               TO LINK-IR-DETAILS
002780     .
002790 C400-99.
002800     EXIT.
002810******************************************************************
002820* Shared NEUTRAL-result builder for the guard above
002830******************************************************************
002840 C900-NEUTRAL-RESULT SECTION.
002850 C900-00.
002860     MOVE K-IR-NAME      TO LINK-IR-NAME
002870     MOVE "NEUTRAL"      TO LINK-IR-SIGNAL
002880     MOVE ZEILE          TO LINK-IR-DETAILS
002890     SET GUARD-FIRED     TO TRUE
002900     .
002910 C900-99.
002920     EXIT.
002930******************************************************************
002940* End of source program
